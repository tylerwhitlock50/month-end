000100****************************************************************
000200*                                                               *
000300*               Close Task Due-Date Computation                *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PCDUDAT.
001100     AUTHOR.             V B COEN, 31/10/1982.
001200     INSTALLATION.       APPLEWOOD COMPUTERS.
001300     DATE-WRITTEN.       31/10/1982.
001400     DATE-COMPILED.
001500     SECURITY.           COPYRIGHT (C) 1982-2026, V B COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL
001700*                         PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.            COMMON CALLED SUBPROGRAM - GIVEN A
002000*                         PERIOD RECORD AND A SIGNED DAY OFFSET,
002100*                         RETURNS THE ROLLED-FORWARD TASK DUE
002200*                         DATE.  BASE DATE IS THE PERIOD TARGET
002300*                         CLOSE DATE IF SET, ELSE THE LAST
002400*                         CALENDAR DAY OF THE PERIOD'S MONTH.
002500*
002600*                         NO INTRINSIC FUNCTIONS ARE USED - THE
002700*                         CALENDAR ARITHMETIC IS DONE BY HAND
002800*                         SO THIS WILL COMPILE ON ANY COBOL-74
002900*                         COMPILER, NOT JUST GNU COBOL.
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*    CALLED MODULES.     NONE.
003300*    FUNCTIONS USED.     NONE.
003400*
003500* CHANGES:
003600* 31/10/1982 vbc - 1.00 Created as MAPS04, date validation module.
003700* 05/02/2002 vbc - 1.04 Converted to year 2K using dd/mm/yyyy.
003800* 29/01/2009 vbc - 1.10 Migration to GNU Cobol.
003900* 04/02/26   vbc - 2.00 Rewritten as PCDUDAT - Close Task due-date
004000*                       roll-forward, off of the old MAPS04 date
004100*                       module.  Intrinsic FUNCTIONs dropped and
004200*                       replaced with manual leap-year and days-
004300*                       in-month tables - ticket PCLOSE-014.
004400* 08/02/26   vbc -    .01 Leap year test was wrong for century
004500*                       years not div by 400 - ticket PCLOSE-019.
004600*
004700****************************************************************
004800*
004900 ENVIRONMENT             DIVISION.
005000*================================
005100*
005200 CONFIGURATION           SECTION.
005300 SOURCE-COMPUTER.        IBM-370.
005400 OBJECT-COMPUTER.        IBM-370.
005500 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT            SECTION.
005800 FILE-CONTROL.
005900*
006000 DATA                    DIVISION.
006100*================================
006200 FILE SECTION.
006300*
006400 WORKING-STORAGE         SECTION.
006500*-------------------------------
006600 77  PROG-NAME               PIC X(17) VALUE "PCDUDAT  (2.00)".
006700*
006800 01  WS-DAYS-IN-MONTH-LITERALS.
006900     03  FILLER          PIC 9(2)  VALUE 31.
007000     03  FILLER          PIC 9(2)  VALUE 28.
007100     03  FILLER          PIC 9(2)  VALUE 31.
007200     03  FILLER          PIC 9(2)  VALUE 30.
007300     03  FILLER          PIC 9(2)  VALUE 31.
007400     03  FILLER          PIC 9(2)  VALUE 30.
007500     03  FILLER          PIC 9(2)  VALUE 31.
007600     03  FILLER          PIC 9(2)  VALUE 31.
007700     03  FILLER          PIC 9(2)  VALUE 30.
007800     03  FILLER          PIC 9(2)  VALUE 31.
007900     03  FILLER          PIC 9(2)  VALUE 30.
008000     03  FILLER          PIC 9(2)  VALUE 31.
008100*
008200 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERALS.
008300     03  WS-DIM              PIC 9(2)  OCCURS 12.
008400*
008500 01  WS-WORK-AREA.
008600     03  WS-SUB              BINARY-CHAR UNSIGNED.
008700     03  WS-DAYS-LEFT         BINARY-SHORT.
008800     03  WS-DAYS-THIS-MONTH   PIC 9(2).
008900     03  WS-LEAP-SWITCH       PIC X       VALUE "N".
009000         88  WS-IS-LEAP-YEAR      VALUE "Y".
009100*
009200 01  WS-BASE-DATE.
009300     03  WS-BASE-CCYY         PIC 9(4).
009400     03  WS-BASE-MM           PIC 9(2).
009500     03  WS-BASE-DD           PIC 9(2).
009550*
009560 01  WS-BASE-DATE-ALT REDEFINES WS-BASE-DATE.
009570     03  WS-BASE-CCYYMMDD     PIC 9(8).
009600*
009700 01  WS-MOD-WORK-AREA.
009800     03  WS-MOD-QUOT          BINARY-SHORT UNSIGNED.
009900     03  WS-MOD-REM           BINARY-SHORT UNSIGNED.
009950*
009960 01  WS-MOD-WORK-ALT REDEFINES WS-MOD-WORK-AREA.
009970     03  WS-MOD-WORK-FLAT     PIC 9(4) COMP.
010000*
010100 LINKAGE                 SECTION.
010200*-----------------------------
010300*
010400*********
010500* PCDUDAT - called with the period record and a signed day
010600*   offset, returns the computed due date CCYYMMDD.
010700*********
010800*
010900 01  LK-PCDUDAT-PARMS.
011000     03  LK-PD-YEAR           PIC 9(4).
011100     03  LK-PD-MONTH          PIC 9(2).
011200     03  LK-PD-TARGET-CLOSE   PIC 9(8).
011300     03  LK-OFFSET-DAYS       PIC S9(4).
011400     03  LK-DUE-DATE          PIC 9(8).
011500*
011600 PROCEDURE DIVISION      USING LK-PCDUDAT-PARMS.
011700*=============================================
011800*
011900 0100-MAIN.
012000*
012100     IF       LK-PD-TARGET-CLOSE NOT = ZERO
012200              MOVE LK-PD-TARGET-CLOSE (1:4) TO WS-BASE-CCYY
012300              MOVE LK-PD-TARGET-CLOSE (5:2) TO WS-BASE-MM
012400              MOVE LK-PD-TARGET-CLOSE (7:2) TO WS-BASE-DD
012500     ELSE
012600              PERFORM 0200-LAST-DAY-OF-MONTH
012700                 THRU  0200-LAST-DAY-OF-MONTH-EXIT
012800     END-IF.
012900*
013000     PERFORM  0300-ADD-OFFSET
013100        THRU  0300-ADD-OFFSET-EXIT.
013200*
013300     MOVE     WS-BASE-CCYY TO LK-DUE-DATE (1:4).
013400     MOVE     WS-BASE-MM   TO LK-DUE-DATE (5:2).
013500     MOVE     WS-BASE-DD   TO LK-DUE-DATE (7:2).
013600     GOBACK.
013700*
013800 0100-MAIN-EXIT.
013900     EXIT.
014000*
014100 0200-LAST-DAY-OF-MONTH.
014200*
014300*    BASE DATE IS THE LAST CALENDAR DAY OF THE PERIOD'S MONTH -
014400*    NO TARGET CLOSE DATE HAS BEEN SET YET FOR THIS PERIOD.
014500*
014600     MOVE     LK-PD-YEAR  TO WS-BASE-CCYY.
014700     MOVE     LK-PD-MONTH TO WS-BASE-MM.
014800     PERFORM  0400-TEST-LEAP-YEAR
014900        THRU  0400-TEST-LEAP-YEAR-EXIT.
015000     MOVE     LK-PD-MONTH TO WS-SUB.
015100     MOVE     WS-DIM (WS-SUB) TO WS-BASE-DD.
015200     IF       LK-PD-MONTH = 2
015300          AND WS-IS-LEAP-YEAR
015400              MOVE 29 TO WS-BASE-DD.
015500*
015600 0200-LAST-DAY-OF-MONTH-EXIT.
015700     EXIT.
015800*
015900 0300-ADD-OFFSET.
016000*
016100*    WALK THE OFFSET DAY BY DAY - POSITIVE OR NEGATIVE - ACROSS
016200*    MONTH AND YEAR BOUNDARIES, RESPECTING LEAP FEBRUARYS.
016300*
016400     MOVE     LK-OFFSET-DAYS TO WS-DAYS-LEFT.
016500     PERFORM  0305-WALK-ONE-DAY THRU 0305-WALK-ONE-DAY-EXIT
016600              UNTIL WS-DAYS-LEFT = ZERO.
016700*
016800 0300-ADD-OFFSET-EXIT.
016900     EXIT.
017000*
017100 0305-WALK-ONE-DAY.
017200*
017300     IF       WS-DAYS-LEFT > ZERO
017400              PERFORM 0310-ADD-ONE-DAY
017500                 THRU  0310-ADD-ONE-DAY-EXIT
017600              SUBTRACT 1 FROM WS-DAYS-LEFT
017700     ELSE
017800              PERFORM 0320-SUBTRACT-ONE-DAY
017900                 THRU  0320-SUBTRACT-ONE-DAY-EXIT
018000              ADD      1 TO WS-DAYS-LEFT
018100     END-IF.
018200*
018300 0305-WALK-ONE-DAY-EXIT.
018400     EXIT.
018500*
018600 0310-ADD-ONE-DAY.
018700*
018800     PERFORM  0400-TEST-LEAP-YEAR
018900        THRU  0400-TEST-LEAP-YEAR-EXIT.
019000     MOVE     WS-BASE-MM TO WS-SUB.
019100     MOVE     WS-DIM (WS-SUB) TO WS-DAYS-THIS-MONTH.
019200     IF       WS-BASE-MM = 2
019300          AND WS-IS-LEAP-YEAR
019400              MOVE 29 TO WS-DAYS-THIS-MONTH.
019500*
019600     IF       WS-BASE-DD < WS-DAYS-THIS-MONTH
019700              ADD      1 TO WS-BASE-DD
019800     ELSE
019900              MOVE     1 TO WS-BASE-DD
020000              IF       WS-BASE-MM = 12
020100                       MOVE  1 TO WS-BASE-MM
020200                       ADD   1 TO WS-BASE-CCYY
020300              ELSE
020400                       ADD   1 TO WS-BASE-MM
020500              END-IF
020600     END-IF.
020700*
020800 0310-ADD-ONE-DAY-EXIT.
020900     EXIT.
021000*
021100 0320-SUBTRACT-ONE-DAY.
021200*
021300     IF       WS-BASE-DD > 1
021400              SUBTRACT 1 FROM WS-BASE-DD
021500     ELSE
021600              IF       WS-BASE-MM = 1
021700                       MOVE 12 TO WS-BASE-MM
021800                       SUBTRACT 1 FROM WS-BASE-CCYY
021900              ELSE
022000                       SUBTRACT 1 FROM WS-BASE-MM
022100              END-IF
022200              PERFORM  0400-TEST-LEAP-YEAR
022300                 THRU  0400-TEST-LEAP-YEAR-EXIT
022400              MOVE     WS-BASE-MM TO WS-SUB
022500              MOVE     WS-DIM (WS-SUB) TO WS-BASE-DD
022600              IF       WS-BASE-MM = 2
022700                   AND WS-IS-LEAP-YEAR
022800                       MOVE 29 TO WS-BASE-DD
022900              END-IF
023000     END-IF.
023100*
023200 0320-SUBTRACT-ONE-DAY-EXIT.
023300     EXIT.
023400*
023500 0400-TEST-LEAP-YEAR.
023600*
023700*    DIVISIBLE BY 4, EXCEPT CENTURIES NOT DIVISIBLE BY 400.
023800*    REMAINDERS TAKEN BY HAND - NO INTRINSIC FUNCTIONS HERE.
023900*
024000     MOVE     "N" TO WS-LEAP-SWITCH.
024100     DIVIDE   WS-BASE-CCYY BY 4 GIVING WS-MOD-QUOT
024200                                REMAINDER WS-MOD-REM.
024300     IF       WS-MOD-REM = ZERO
024400              MOVE "Y" TO WS-LEAP-SWITCH
024500              DIVIDE   WS-BASE-CCYY BY 100 GIVING WS-MOD-QUOT
024600                                 REMAINDER WS-MOD-REM
024700              IF       WS-MOD-REM = ZERO
024800                       DIVIDE WS-BASE-CCYY BY 400
024900                                GIVING WS-MOD-QUOT
025000                                REMAINDER WS-MOD-REM
025100                       IF       WS-MOD-REM NOT = ZERO
025200                                MOVE "N" TO WS-LEAP-SWITCH
025300                       END-IF
025400              END-IF
025500     END-IF.
025600*
025700 0400-TEST-LEAP-YEAR-EXIT.
025800     EXIT.
025900*
