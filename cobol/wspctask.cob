000100*****************************************************
000200*                                                    *
000300*   Record Definition For Close Task File            *
000400*      Uses Tk-Id as key                              *
000500*****************************************************
000600* File size 101 bytes, padded to 105 by filler.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/02/26 vbc - Created.
001100* 07/02/26 vbc - Added 88-levels for status & validation flags.
001200*
001300 01  PC-TASK-RECORD.
001400     03  TK-ID                 PIC 9(6).
001500     03  TK-PERIOD-ID          PIC 9(4).
001600     03  TK-NAME               PIC X(40).
001700     03  TK-TYPE               PIC X(10).
001800         88  TK-TYPE-PREP          VALUE "PREP".
001900         88  TK-TYPE-VALIDATION    VALUE "VALIDATION".
002000     03  TK-STATUS             PIC X(12).
002100         88  TK-STAT-NOT-STARTED   VALUE "NOT-STARTED".
002200         88  TK-STAT-IN-PROGRESS   VALUE "IN-PROGRESS".
002300         88  TK-STAT-COMPLETE      VALUE "COMPLETE".
002400     03  TK-DEPARTMENT         PIC X(20).
002500     03  TK-DUE-DATE           PIC 9(8).
002600*                                 CCYYMMDD, ZERO = NO DUE DATE SET
002700     03  TK-VALID-MATCH        PIC X(1).
002800         88  TK-MATCH-YES          VALUE "Y".
002900         88  TK-MATCH-NO           VALUE "N".
003000     03  TK-VALID-NOTES        PIC X(1).
003100         88  TK-NOTES-PRESENT      VALUE "Y".
003200     03  FILLER                PIC X(03).
003300*
