000100*****************************************************
000200*                                                    *
000300*   Record Definition For Trial Balance Acct File     *
000400*      Uses Tb-Acct-Id as key                          *
000500*****************************************************
000600* File size 26 bytes.
000700*
000800* 04/02/26 vbc - Created, off of the old Accounts record.
000900*
001000 01  PC-TB-ACCOUNT-RECORD.
001100     03  TB-ACCT-ID            PIC 9(6).
001200     03  TB-PERIOD-ID          PIC 9(4).
001300     03  TB-ACCT-NO            PIC X(10).
001400     03  TB-VERIFIED           PIC X(1).
001500         88  TB-IS-VERIFIED        VALUE "Y".
001600     03  TB-REVIEWED           PIC X(1).
001700         88  TB-IS-REVIEWED        VALUE "Y".
001800     03  TB-VALID-TASKS        PIC 9(3).
001850     03  FILLER                PIC X(01).
001900*
