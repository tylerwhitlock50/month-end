000100*****************************************************
000200*                                                    *
000300*   Record Definition For Recon Result File           *
000400*      Written one per surviving tag, no key          *
000500*****************************************************
000600* File size 67 bytes, padded to 69 by filler.
000700*
000800* 05/02/26 vbc - Created, off of the old Emp His record.
000900*
001000 01  PC-RECON-RESULT-RECORD.
001100     03  RR-TAG                PIC X(30).
001200     03  RR-PERIOD-ID          PIC 9(4).
001300     03  RR-ACCOUNT            PIC X(20).
001400     03  RR-AMOUNT             PIC S9(11)V99.
001500     03  FILLER                PIC X(02).
001600*
