000100*****************************************************
000200*                                                    *
000300*   Record Definition For Recon Extract Row           *
000400*      Line sequential, no key - read in order        *
000500*****************************************************
000600* File size 240 bytes - eight 30-char cells, no slack
000700* for a filler this time, the row is exactly 8 cells.
000800*
000900* 05/02/26 vbc - Created, off of the old Coh history rec
001000*                (Coh was far bigger than we need here).
001100* 09/02/26 vbc - Added the cell-table redefinition so the
001200*                scan paragraph can subscript the cells.
001300*
001400 01  PC-RECON-CELL-RECORD.
001500     03  RC-CELL-1             PIC X(30).
001600     03  RC-CELL-2             PIC X(30).
001700     03  RC-CELL-3             PIC X(30).
001800     03  RC-CELL-4             PIC X(30).
001900     03  RC-CELL-5             PIC X(30).
002000     03  RC-CELL-6             PIC X(30).
002100     03  RC-CELL-7             PIC X(30).
002200     03  RC-CELL-8             PIC X(30).
002300 01  PC-RECON-CELL-TABLE REDEFINES PC-RECON-CELL-RECORD.
002400     03  RC-CELL               PIC X(30)  OCCURS 8.
002500*
