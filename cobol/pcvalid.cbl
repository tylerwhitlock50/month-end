000100****************************************************************
000200*                Period Close   Validation Engine               *
000300*            Uses RW (Report writer for prints)                 *
000400****************************************************************
000500*
000600 IDENTIFICATION          DIVISION.
000700*================================
000800*
000900     PROGRAM-ID.         PCVALID.
001000     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM, 2/2/86.
001100     INSTALLATION.       APPLEWOOD COMPUTERS.
001200     DATE-WRITTEN.       2/2/86.
001300     DATE-COMPILED.
001400     SECURITY.           COPYRIGHT (C) 1976-2026 & LATER,
001500     -                   VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL
001700*                         PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.            PERIOD CLOSE VALIDATION ENGINE.
002000*                         THIS PROGRAM USES RW (REPORT WRITER).
002100*                         SEMI-SOURCED FROM CHECK REGISTER CODE.
002200*
002300*    VERSION.            SEE PROG-NAME IN WS.
002400*    CALLED MODULES.     NONE.
002500*    FUNCTIONS USED.     NONE.
002600*    FILES USED.         PCPERIOD.  PERIOD MASTER.
002700*                         PCTASK.    CLOSE TASK FILE.
002800*                         PCAPPR.    APPROVAL FILE.
002900*                         PCTBACCT.  TRIAL BALANCE ACCOUNT FILE.
003000*
003100* CHANGES:
003200* 2/2/86     vbc - 1.00 Created - started coding from check reg.
003300* 11/06/94   vbc - 1.03 Widened period-id to 4 digits throughout.
003400* 03/03/09   vbc - Migration to Open Cobol v3.00.00.
003500* 06/02/26   vbc - 2.0.00 Rebuilt as PCVALID - Period Close
003600*                      Validation Engine and Validation Status
003700*                      report, off of the old check register
003800*                      skeleton - ticket PCLOSE-013.
003900* 11/02/26   vbc -   .01 Validation rules now applied in a fixed
004000*                      order - Prep, Validation, Approvals, then
004100*                      Trial Balance - ticket PCLOSE-026.
004200* 13/02/26   vbc -   .02 Issue messages now built with STRING so
004300*                      the count reads in-line in VI-MESSAGE -
004400*                      ticket PCLOSE-031.
004500* 15/02/26   vbc -   .03 Status report now prints the incomplete
004600*                      and approved counts alongside the totals -
004700*                      ticket PCLOSE-034.
004800*
004900****************************************************************
005000*
005100 ENVIRONMENT             DIVISION.
005200*================================
005300*
005400 CONFIGURATION           SECTION.
005500 SOURCE-COMPUTER.        IBM-370.
005600 OBJECT-COMPUTER.        IBM-370.
005700 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
005800                         CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
005900*
006000 INPUT-OUTPUT            SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT   PERIOD-FILE
006400              ASSIGN TO   "PCPERIOD"
006500              ORGANIZATION IS SEQUENTIAL
006600              FILE STATUS IS WS-PD-STATUS.
006700*
006800     SELECT   TASK-FILE
006900              ASSIGN TO   "PCTASK"
007000              ORGANIZATION IS SEQUENTIAL
007100              FILE STATUS IS WS-TK-STATUS.
007200*
007300     SELECT   APPROVAL-FILE
007400              ASSIGN TO   "PCAPPR"
007500              ORGANIZATION IS SEQUENTIAL
007600              FILE STATUS IS WS-AP-STATUS.
007700*
007800     SELECT   TB-ACCOUNT-FILE
007900              ASSIGN TO   "PCTBACCT"
008000              ORGANIZATION IS SEQUENTIAL
008100              FILE STATUS IS WS-TB-STATUS.
008200*
008300     SELECT   PRINT-FILE
008400              ASSIGN TO   "PCVALPRT"
008500              ORGANIZATION IS SEQUENTIAL
008600              FILE STATUS IS WS-PR-STATUS.
008700*
008800 DATA                    DIVISION.
008900*================================
009000 FILE SECTION.
009100*
009200 FD  PERIOD-FILE.
009300     COPY     "WSPCPER.COB".
009400*
009500 FD  TASK-FILE.
009600     COPY     "WSPCTASK.COB".
009700*
009800 FD  APPROVAL-FILE.
009900     COPY     "WSPCAPPR.COB".
010000*
010100 FD  TB-ACCOUNT-FILE.
010200     COPY     "WSPCTBA.COB".
010300*
010400 FD  PRINT-FILE
010500     REPORT IS PC-VALIDATION-REPORT.
010600*
010700 WORKING-STORAGE         SECTION.
010800*-------------------------------
010900 77  PROG-NAME           PIC X(17) VALUE "PCVALID (2.0.00)".
011000*
011100 01  WS-FILE-STATUS-BLOCK.
011200     03  WS-PD-STATUS     PIC X(2).
011300         88  WS-PD-OK          VALUE "00".
011400     03  WS-TK-STATUS     PIC X(2).
011500         88  WS-TK-OK          VALUE "00".
011600     03  WS-AP-STATUS     PIC X(2).
011700         88  WS-AP-OK          VALUE "00".
011800     03  WS-TB-STATUS     PIC X(2).
011900         88  WS-TB-OK          VALUE "00".
012000     03  WS-PR-STATUS     PIC X(2).
012100         88  WS-PR-OK          VALUE "00".
012200*
012300 01  WS-FILE-STATUS-ALT REDEFINES WS-FILE-STATUS-BLOCK.
012400     03  WS-ALL-STATUS        PIC X(10).
012500*
012600 01  WS-SWITCHES.
012700     03  WS-PD-EOF-SW       PIC X     VALUE "N".
012800         88  WS-PD-AT-EOF       VALUE "Y".
012900     03  WS-TK-EOF-SW       PIC X     VALUE "N".
013000         88  WS-TK-AT-EOF       VALUE "Y".
013100     03  WS-AP-EOF-SW       PIC X     VALUE "N".
013200         88  WS-AP-AT-EOF       VALUE "Y".
013300     03  WS-TB-EOF-SW       PIC X     VALUE "N".
013400         88  WS-TB-AT-EOF       VALUE "Y".
013500     03  WS-PERIOD-FOUND-SW PIC X     VALUE "N".
013600         88  WS-PERIOD-FOUND    VALUE "Y".
013700*
013800 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
013900     03  WS-ALL-SWITCHES       PIC X(5).
014000*
014100 01  WS-COUNTERS.
014200     03  WS-PREP-TOTAL          COMP  PIC 9(5) VALUE ZERO.
014300     03  WS-PREP-INCOMPLETE     COMP  PIC 9(5) VALUE ZERO.
014400     03  WS-VALID-TOTAL         COMP  PIC 9(5) VALUE ZERO.
014500     03  WS-VALID-INCOMPLETE    COMP  PIC 9(5) VALUE ZERO.
014600     03  WS-VALID-MATCHED       COMP  PIC 9(5) VALUE ZERO.
014700     03  WS-VALID-UNMATCHED     COMP  PIC 9(5) VALUE ZERO.
014800     03  WS-VALID-UNM-NO-NOTES  COMP  PIC 9(5) VALUE ZERO.
014900     03  WS-APPR-TOTAL          COMP  PIC 9(5) VALUE ZERO.
015000     03  WS-APPR-PENDING        COMP  PIC 9(5) VALUE ZERO.
015100     03  WS-APPR-APPROVED       COMP  PIC 9(5) VALUE ZERO.
015200     03  WS-APPR-REJECTED       COMP  PIC 9(5) VALUE ZERO.
015300     03  WS-TB-TOTAL            COMP  PIC 9(5) VALUE ZERO.
015400     03  WS-TB-UNVALIDATED      COMP  PIC 9(5) VALUE ZERO.
015500     03  WS-VI-COUNT            COMP  PIC 9(2) VALUE ZERO.
015600     03  WS-VI-ERROR-COUNT      COMP  PIC 9(2) VALUE ZERO.
015700     03  WS-VI-SUB              COMP  PIC 9(2) VALUE ZERO.
015800     03  WS-SUM-SUB             COMP  PIC 9(2) VALUE ZERO.
015900*
016000 01  WS-VI-COUNT-ED             PIC ZZZZ9.
016100*
016200 01  WS-READY-SWITCH         PIC X     VALUE "Y".
016300     88  WS-PERIOD-READY         VALUE "Y".
016400*
016500 COPY     "WSPCVALI.COB".
016600*
016700 01  WS-VI-TABLE.
016800     03  WS-VI-ENTRY           PIC X(100)  OCCURS 10.
016900*
017000 01  WS-VI-REDEFINE REDEFINES WS-VI-TABLE.
017100     03  WS-VI-ENTRY-FLAT      PIC X(1000).
017200*
017300 01  WS-SUMMARY-LINE.
017400     03  WS-SUM-LABEL            PIC X(38).
017500     03  WS-SUM-COUNT             PIC ZZZZ9.
017600*
017700 REPORT                  SECTION.
017800*-------------------------------
017900*
018000 RD  PC-VALIDATION-REPORT
018100     CONTROL      FINAL
018200     PAGE LIMIT   56
018300     HEADING      1
018400     FIRST DETAIL 5
018500     LAST  DETAIL 56.
018600*
018700 01  PC-VR-HEADING  TYPE PAGE HEADING.
018800     03  LINE   1.
018900         05  COL   1    PIC X(24)
019000                        VALUE "PERIOD VALIDATION STATUS".
019100         05  COL  60    PIC X(10)    VALUE "RUN DATE -".
019200         05  COL  71    PIC 9(8)     SOURCE LK-RUN-DATE.
019300     03  LINE   2.
019400         05  COL   1    PIC X(20)    SOURCE PD-NAME.
019500         05  FILLER     COL  21    PIC X(01)    VALUE SPACE.
019600*
019700 01  PC-VR-SUMMARY  TYPE DETAIL.
019800     03  LINE PLUS 1.
019900         05  COL   1    PIC X(38)    SOURCE WS-SUM-LABEL.
020000         05  COL  40    PIC ZZZZ9    SOURCE WS-SUM-COUNT.
020100         05  FILLER     COL  45    PIC X(01)    VALUE SPACE.
020200*
020300 01  PC-VR-ISSUE-HEAD  TYPE DETAIL.
020400     03  LINE PLUS 2.
020500         05  COL   1    PIC X(40)    VALUE
020600             "SEVERITY CATEGORY        MESSAGE".
020700         05  FILLER     COL  41    PIC X(01)    VALUE SPACE.
020800*
020900 01  PC-VR-ISSUE  TYPE DETAIL.
021000     03  LINE PLUS 1.
021100         05  COL   1    PIC X(8)     SOURCE VI-SEVERITY.
021200         05  COL  10    PIC X(15)    SOURCE VI-CATEGORY.
021300         05  COL  26    PIC X(70)    SOURCE VI-MESSAGE.
021400         05  COL  97    PIC ZZZZ9    SOURCE VI-COUNT.
021500         05  FILLER     COL 102    PIC X(01)    VALUE SPACE.
021600*
021700 01  PC-VR-VERDICT-READY  TYPE DETAIL.
021800     03  LINE PLUS 2.
021900         05  COL   1    PIC X(26)
022000                        VALUE "PERIOD IS READY TO CLOSE".
022100         05  FILLER     COL  27    PIC X(01)    VALUE SPACE.
022200*
022300 01  PC-VR-VERDICT-NOT-READY  TYPE DETAIL.
022400     03  LINE PLUS 2.
022500         05  COL   1    PIC X(38)
022600                 VALUE "PERIOD IS NOT READY TO CLOSE - ".
022700         05  COL  33    PIC ZZ9      SOURCE WS-VI-ERROR-COUNT.
022800         05  COL  37    PIC X(9)     VALUE " ERROR(S)".
022900         05  FILLER     COL  46    PIC X(01)    VALUE SPACE.
023000*
023100 LINKAGE                 SECTION.
023200*-----------------------------
023300*
023400 01  LK-RUN-PARMS.
023500     03  LK-TARGET-PERIOD-ID  PIC 9(4).
023600     03  LK-RUN-DATE          PIC 9(8).
023700*
023800 PROCEDURE DIVISION      USING LK-RUN-PARMS.
023900*=============================================
024000*
024100 AA010-MAIN-CONTROL.
024200*
024300     PERFORM  AA020-OPEN-FILES
024400        THRU  AA020-OPEN-FILES-EXIT.
024500     PERFORM  AA030-FIND-PERIOD
024600        THRU  AA030-FIND-PERIOD-EXIT.
024700     IF       WS-PERIOD-FOUND
024800              PERFORM  AA020A-VALIDATE-PREP
024900                 THRU  AA020A-VALIDATE-PREP-EXIT
025000              PERFORM  AA020B-VALIDATE-VALIDATION
025100                 THRU  AA020B-VALIDATE-VALIDATION-EXIT
025200              PERFORM  AA020C-VALIDATE-APPROVALS
025300                 THRU  AA020C-VALIDATE-APPROVALS-EXIT
025400              PERFORM  AA020D-VALIDATE-TRIAL-BAL
025500                 THRU  AA020D-VALIDATE-TRIAL-BAL-EXIT
025600              PERFORM  AA050-BUILD-ISSUE-TABLE
025700                 THRU  AA050-BUILD-ISSUE-TABLE-EXIT
025800              PERFORM  AA060-PRINT-VERDICT
025900                 THRU  AA060-PRINT-VERDICT-EXIT.
026000     PERFORM  AA070-CLOSE-FILES
026100        THRU  AA070-CLOSE-FILES-EXIT.
026200     GOBACK.
026300*
026400 AA010-MAIN-CONTROL-EXIT.
026500     EXIT.
026600*
026700 AA020-OPEN-FILES.
026800*
026900     OPEN     INPUT  PERIOD-FILE.
027000     OPEN     INPUT  TASK-FILE.
027100     OPEN     INPUT  APPROVAL-FILE.
027200     OPEN     INPUT  TB-ACCOUNT-FILE.
027300     OPEN     OUTPUT PRINT-FILE.
027400*
027500 AA020-OPEN-FILES-EXIT.
027600     EXIT.
027700*
027800 AA030-FIND-PERIOD.
027900*
028000     PERFORM  AA034-READ-ONE-PERIOD
028100        THRU  AA034-READ-ONE-PERIOD-EXIT
028200              UNTIL WS-PD-AT-EOF OR WS-PERIOD-FOUND.
028300*
028400 AA030-FIND-PERIOD-EXIT.
028500     EXIT.
028600*
028700 AA034-READ-ONE-PERIOD.
028800*
028900     READ     PERIOD-FILE
029000          AT END
029100               SET  WS-PD-AT-EOF TO TRUE
029200          NOT AT END
029300               IF   PD-ID = LK-TARGET-PERIOD-ID
029400                    SET WS-PERIOD-FOUND TO TRUE
029500               END-IF
029600     END-READ.
029700*
029800 AA034-READ-ONE-PERIOD-EXIT.
029900     EXIT.
030000*
030100*****************************************************************
030200*    RULE 1 - EVERY PREP TASK FOR THE PERIOD MUST BE COMPLETE.
030300*****************************************************************
030400*
030500 AA020A-VALIDATE-PREP.
030600*
030700     PERFORM  AA021-READ-ONE-TASK
030800        THRU  AA021-READ-ONE-TASK-EXIT
030900              UNTIL WS-TK-AT-EOF.
031000*
031100 AA020A-VALIDATE-PREP-EXIT.
031200     EXIT.
031300*
031400 AA021-READ-ONE-TASK.
031500*
031600     READ     TASK-FILE
031700          AT END
031800               SET  WS-TK-AT-EOF TO TRUE
031900          NOT AT END
032000               IF   TK-PERIOD-ID = LK-TARGET-PERIOD-ID
032100                    PERFORM AA022-TEST-ONE-TASK
032200                       THRU AA022-TEST-ONE-TASK-EXIT
032300               END-IF
032400     END-READ.
032500*
032600 AA021-READ-ONE-TASK-EXIT.
032700     EXIT.
032800*
032900 AA022-TEST-ONE-TASK.
033000*
033100*    ONE PASS OF THE TASK FILE COVERS BOTH THE PREP-TASK RULE
033200*    AND THE VALIDATION-TASK RULE - THE PERIOD'S TASK FILE IS
033300*    READ ONCE ONLY, NOT ONCE PER RULE.
033400*
033500     IF       TK-TYPE-PREP
033600              ADD  1 TO WS-PREP-TOTAL
033700              IF   NOT TK-STAT-COMPLETE
033800                   ADD 1 TO WS-PREP-INCOMPLETE
033900              END-IF
034000     END-IF.
034100*
034200     IF       TK-TYPE-VALIDATION
034300              ADD  1 TO WS-VALID-TOTAL
034400              IF   NOT TK-STAT-COMPLETE
034500                   ADD 1 TO WS-VALID-INCOMPLETE
034600              ELSE
034700                   IF    TK-MATCH-YES
034800                         ADD 1 TO WS-VALID-MATCHED
034900                   ELSE
035000                   IF    TK-MATCH-NO
035100                         ADD 1 TO WS-VALID-UNMATCHED
035200                         IF  NOT TK-NOTES-PRESENT
035300                             ADD 1 TO WS-VALID-UNM-NO-NOTES
035400                         END-IF
035500                   END-IF
035600                   END-IF
035700              END-IF
035800     END-IF.
035900*
036000 AA022-TEST-ONE-TASK-EXIT.
036100     EXIT.
036200*
036300*****************************************************************
036400*    RULE 2 - VALIDATION TASKS, ALREADY ACCUMULATED ABOVE.
036500*****************************************************************
036600*
036700 AA020B-VALIDATE-VALIDATION.
036800*
036900*    NOTHING FURTHER TO READ - COUNTS WERE BUILT DURING THE
037000*    SAME TASK FILE PASS AS THE PREP RULE, ABOVE.
037100*
037200 AA020B-VALIDATE-VALIDATION-EXIT.
037300     EXIT.
037400*
037500*****************************************************************
037600*    RULE 3 - NO APPROVAL FOR THE PERIOD MAY BE LEFT PENDING.
037700*****************************************************************
037800*
037900 AA020C-VALIDATE-APPROVALS.
038000*
038100     PERFORM  AA023-READ-ONE-APPROVAL
038200        THRU  AA023-READ-ONE-APPROVAL-EXIT
038300              UNTIL WS-AP-AT-EOF.
038400*
038500 AA020C-VALIDATE-APPROVALS-EXIT.
038600     EXIT.
038700*
038800 AA023-READ-ONE-APPROVAL.
038900*
039000     READ     APPROVAL-FILE
039100          AT END
039200               SET  WS-AP-AT-EOF TO TRUE
039300          NOT AT END
039400               IF   AP-PERIOD-ID = LK-TARGET-PERIOD-ID
039500                    ADD 1 TO WS-APPR-TOTAL
039600                    IF    AP-STAT-PENDING
039700                          ADD 1 TO WS-APPR-PENDING
039800                    ELSE
039900                    IF    AP-STAT-APPROVED
040000                          ADD 1 TO WS-APPR-APPROVED
040100                    ELSE
040200                    IF    AP-STAT-REJECTED
040300                          ADD 1 TO WS-APPR-REJECTED
040400                    END-IF
040500                    END-IF
040600                    END-IF
040700               END-IF
040800     END-READ.
040900*
041000 AA023-READ-ONE-APPROVAL-EXIT.
041100     EXIT.
041200*
041300*****************************************************************
041400*    RULE 4 - TRIAL BALANCE ACCOUNTS MUST BE VALIDATED - THIS
041500*    IS A WARNING ONLY, IT DOES NOT BLOCK THE CLOSE.
041600*****************************************************************
041700*
041800 AA020D-VALIDATE-TRIAL-BAL.
041900*
042000     PERFORM  AA024-READ-ONE-TB-ACCT
042100        THRU  AA024-READ-ONE-TB-ACCT-EXIT
042200              UNTIL WS-TB-AT-EOF.
042300*
042400 AA020D-VALIDATE-TRIAL-BAL-EXIT.
042500     EXIT.
042600*
042700 AA024-READ-ONE-TB-ACCT.
042800*
042900     READ     TB-ACCOUNT-FILE
043000          AT END
043100               SET  WS-TB-AT-EOF TO TRUE
043200          NOT AT END
043300               IF   TB-PERIOD-ID = LK-TARGET-PERIOD-ID
043400                    ADD 1 TO WS-TB-TOTAL
043500                    IF   NOT TB-IS-VERIFIED
043600                     AND NOT TB-IS-REVIEWED
043700                     AND TB-VALID-TASKS = ZERO
043800                         ADD 1 TO WS-TB-UNVALIDATED
043900                    END-IF
044000               END-IF
044100     END-READ.
044200*
044300 AA024-READ-ONE-TB-ACCT-EXIT.
044400     EXIT.
044500*
044600 AA050-BUILD-ISSUE-TABLE.
044700*
044800     IF       WS-PREP-INCOMPLETE > ZERO
044900              MOVE "TASKS"           TO VI-CATEGORY
045000              MOVE "ERROR"           TO VI-SEVERITY
045100              MOVE WS-PREP-INCOMPLETE TO WS-VI-COUNT-ED
045200              STRING   WS-VI-COUNT-ED        DELIMITED BY SIZE
045300                       " PREP TASK(S) NOT COMPLETED"
045400                                             DELIMITED BY SIZE
045500                  INTO VI-MESSAGE
045600              MOVE WS-PREP-INCOMPLETE TO VI-COUNT
045700              PERFORM AA051-ADD-ISSUE THRU AA051-ADD-ISSUE-EXIT.
045800*
045900     IF       WS-VALID-INCOMPLETE > ZERO
046000              MOVE "VALIDATIONS"     TO VI-CATEGORY
046100              MOVE "ERROR"           TO VI-SEVERITY
046200              MOVE WS-VALID-INCOMPLETE TO WS-VI-COUNT-ED
046300              STRING   WS-VI-COUNT-ED        DELIMITED BY SIZE
046400                       " VALIDATION TASK(S) NOT COMPLETED"
046500                                             DELIMITED BY SIZE
046600                  INTO VI-MESSAGE
046700              MOVE WS-VALID-INCOMPLETE TO VI-COUNT
046800              PERFORM AA051-ADD-ISSUE THRU AA051-ADD-ISSUE-EXIT.
046900*
047000     IF       WS-VALID-UNM-NO-NOTES > ZERO
047100              MOVE "VALIDATIONS"     TO VI-CATEGORY
047200              MOVE "ERROR"           TO VI-SEVERITY
047300              MOVE WS-VALID-UNM-NO-NOTES TO WS-VI-COUNT-ED
047400              STRING   WS-VI-COUNT-ED        DELIMITED BY SIZE
047500                       " VALIDATION TASK(S) HAVE UNMATCHED "
047600                                             DELIMITED BY SIZE
047700                       "AMOUNTS WITHOUT NOTES"
047800                                             DELIMITED BY SIZE
047900                  INTO VI-MESSAGE
048000              MOVE WS-VALID-UNM-NO-NOTES TO VI-COUNT
048100              PERFORM AA051-ADD-ISSUE THRU AA051-ADD-ISSUE-EXIT.
048200*
048300     IF       WS-APPR-PENDING > ZERO
048400              MOVE "APPROVALS"       TO VI-CATEGORY
048500              MOVE "ERROR"           TO VI-SEVERITY
048600              MOVE WS-APPR-PENDING   TO WS-VI-COUNT-ED
048700              STRING   WS-VI-COUNT-ED        DELIMITED BY SIZE
048800                       " APPROVAL(S) STILL PENDING"
048900                                             DELIMITED BY SIZE
049000                  INTO VI-MESSAGE
049100              MOVE WS-APPR-PENDING   TO VI-COUNT
049200              PERFORM AA051-ADD-ISSUE THRU AA051-ADD-ISSUE-EXIT.
049300*
049400     IF       WS-TB-UNVALIDATED > ZERO
049500              MOVE "TRIAL-BALANCE"   TO VI-CATEGORY
049600              MOVE "WARNING"         TO VI-SEVERITY
049700              MOVE WS-TB-UNVALIDATED TO WS-VI-COUNT-ED
049800              STRING   WS-VI-COUNT-ED        DELIMITED BY SIZE
049900                       " TRIAL BALANCE ACCOUNT(S) WITHOUT "
050000                                             DELIMITED BY SIZE
050100                       "VALIDATION"
050200                                             DELIMITED BY SIZE
050300                  INTO VI-MESSAGE
050400              MOVE WS-TB-UNVALIDATED TO VI-COUNT
050500              PERFORM AA051-ADD-ISSUE THRU AA051-ADD-ISSUE-EXIT.
050600*
050700     IF       WS-PREP-INCOMPLETE = ZERO
050800          AND WS-VALID-INCOMPLETE = ZERO
050900          AND WS-VALID-UNM-NO-NOTES = ZERO
051000          AND WS-APPR-PENDING = ZERO
051100              SET  WS-PERIOD-READY TO TRUE
051200     ELSE
051300              MOVE "N" TO WS-READY-SWITCH.
051400*
051500 AA050-BUILD-ISSUE-TABLE-EXIT.
051600     EXIT.
051700*
051800 AA051-ADD-ISSUE.
051900*
052000     IF       WS-VI-COUNT < 10
052100              ADD  1 TO WS-VI-COUNT
052200              MOVE PC-VALIDATION-ISSUE-RECORD
052300                   TO WS-VI-ENTRY (WS-VI-COUNT)
052400              IF   VI-SEV-ERROR
052500                   ADD 1 TO WS-VI-ERROR-COUNT
052600              END-IF
052700     END-IF.
052800*
052900 AA051-ADD-ISSUE-EXIT.
053000     EXIT.
053100*
053200 AA060-PRINT-VERDICT.
053300*
053400     INITIATE PC-VALIDATION-REPORT.
053500*
053600     MOVE     "PREP TASKS TOTAL" TO WS-SUM-LABEL.
053700     MOVE     WS-PREP-TOTAL TO WS-SUM-COUNT.
053800     GENERATE PC-VR-SUMMARY.
053900     MOVE     "PREP TASKS INCOMPLETE" TO WS-SUM-LABEL.
054000     MOVE     WS-PREP-INCOMPLETE TO WS-SUM-COUNT.
054100     GENERATE PC-VR-SUMMARY.
054200     MOVE     "VALIDATION TASKS TOTAL" TO WS-SUM-LABEL.
054300     MOVE     WS-VALID-TOTAL TO WS-SUM-COUNT.
054400     GENERATE PC-VR-SUMMARY.
054500     MOVE     "VALIDATION TASKS INCOMPLETE" TO WS-SUM-LABEL.
054600     MOVE     WS-VALID-INCOMPLETE TO WS-SUM-COUNT.
054700     GENERATE PC-VR-SUMMARY.
054800     MOVE     "VALIDATION TASKS MATCHED" TO WS-SUM-LABEL.
054900     MOVE     WS-VALID-MATCHED TO WS-SUM-COUNT.
055000     GENERATE PC-VR-SUMMARY.
055100     MOVE     "VALIDATION TASKS UNMATCHED" TO WS-SUM-LABEL.
055200     MOVE     WS-VALID-UNMATCHED TO WS-SUM-COUNT.
055300     GENERATE PC-VR-SUMMARY.
055400     MOVE     "APPROVALS APPROVED" TO WS-SUM-LABEL.
055500     MOVE     WS-APPR-APPROVED TO WS-SUM-COUNT.
055600     GENERATE PC-VR-SUMMARY.
055700     MOVE     "APPROVALS PENDING" TO WS-SUM-LABEL.
055800     MOVE     WS-APPR-PENDING TO WS-SUM-COUNT.
055900     GENERATE PC-VR-SUMMARY.
056000     MOVE     "APPROVALS REJECTED" TO WS-SUM-LABEL.
056100     MOVE     WS-APPR-REJECTED TO WS-SUM-COUNT.
056200     GENERATE PC-VR-SUMMARY.
056300     MOVE     "TRIAL BALANCE ACCOUNTS TOTAL" TO WS-SUM-LABEL.
056400     MOVE     WS-TB-TOTAL TO WS-SUM-COUNT.
056500     GENERATE PC-VR-SUMMARY.
056600     MOVE     "TRIAL BALANCE ACCOUNTS UNVALIDATED"
056700                                   TO WS-SUM-LABEL.
056800     MOVE     WS-TB-UNVALIDATED TO WS-SUM-COUNT.
056900     GENERATE PC-VR-SUMMARY.
057000*
057100     IF       WS-VI-COUNT > ZERO
057200              GENERATE PC-VR-ISSUE-HEAD
057300              PERFORM AA061-PRINT-ONE-ISSUE
057400                 THRU AA061-PRINT-ONE-ISSUE-EXIT
057500                      VARYING WS-VI-SUB FROM 1 BY 1
057600                        UNTIL WS-VI-SUB > WS-VI-COUNT
057700     END-IF.
057800*
057900     IF       WS-PERIOD-READY
058000              GENERATE PC-VR-VERDICT-READY
058100     ELSE
058200              GENERATE PC-VR-VERDICT-NOT-READY.
058300*
058400     TERMINATE PC-VALIDATION-REPORT.
058500*
058600 AA060-PRINT-VERDICT-EXIT.
058700     EXIT.
058800*
058900 AA061-PRINT-ONE-ISSUE.
059000*
059100     MOVE     WS-VI-ENTRY (WS-VI-SUB)
059200                                   TO PC-VALIDATION-ISSUE-RECORD.
059300     GENERATE PC-VR-ISSUE.
059400*
059500 AA061-PRINT-ONE-ISSUE-EXIT.
059600     EXIT.
059700*
059800 AA070-CLOSE-FILES.
059900*
060000     CLOSE    PERIOD-FILE.
060100     CLOSE    TASK-FILE.
060200     CLOSE    APPROVAL-FILE.
060300     CLOSE    TB-ACCOUNT-FILE.
060400     CLOSE    PRINT-FILE.
060500*
060600 AA070-CLOSE-FILES-EXIT.
060700     EXIT.
060800*
