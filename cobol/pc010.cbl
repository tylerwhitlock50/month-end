000100****************************************************************
000200*                                                               *
000300*            Period Close      Task Due-Date Roll-Forward        *
000400*       Sets due dates on Close Tasks that have none yet         *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         PC010.
001200     AUTHOR.             V B COEN, FBCS, FIDM, FIDPM, 1/11/82.
001300     INSTALLATION.       APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.       1/11/82.
001500     DATE-COMPILED.
001600     SECURITY.           COPYRIGHT (C) 1976-2026 & LATER,
001700     -                   VINCENT BRYAN COEN.
001800*                         DISTRIBUTED UNDER THE GNU GENERAL
001900*                         PUBLIC LICENSE. SEE FILE COPYING.
002000*
002100*    REMARKS.            PERIOD CLOSE - TASK DUE-DATE ROLL
002200*                         FORWARD BATCH DRIVER.  FOR THE GIVEN
002300*                         PERIOD, SCANS EVERY CLOSE TASK AND
002400*                         SETS TK-DUE-DATE ON EVERY TASK THAT
002500*                         DOES NOT ALREADY HAVE ONE, CALLING
002600*                         THE COMMON DUE-DATE MODULE FOR THE
002700*                         CALENDAR ARITHMETIC.
002800*
002900*    VERSION.            SEE PROG-NAME IN WS.
003000*    CALLED MODULES.     PCDUDAT.
003100*    FUNCTIONS USED.     NONE.
003200*
003300* CHANGES:
003400* 1/11/82    vbc - Created as PY000, Payroll Start Of Day.
003500* 03/03/09   vbc - Migration to Open Cobol v3.00.00.
003600* 20/09/25   vbc - 3.3.00 Version update and builds reset.
003700* 04/02/26   vbc - 1.0.00 Rebuilt off PY000 skeleton as PC010 -
003800*                      Close Task due-date roll-forward driver,
003900*                      screen handling dropped, now a plain
004000*                      batch program - ticket PCLOSE-011.
004100* 09/02/26   vbc -   .01 Offset days read off Tk-Type - Prep
004200*                      tasks default +5, Validation tasks +3,
004300*                      anything else +10 - ticket PCLOSE-022.
004400*
004500****************************************************************
004600*
004700 ENVIRONMENT             DIVISION.
004800*================================
004900*
005000 CONFIGURATION           SECTION.
005100 SOURCE-COMPUTER.        IBM-370.
005200 OBJECT-COMPUTER.        IBM-370.
005300 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
005400                         CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
005500*
005600 INPUT-OUTPUT            SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT   PERIOD-FILE
006000              ASSIGN TO   "PCPERIOD"
006100              ORGANIZATION IS SEQUENTIAL
006200              FILE STATUS IS WS-PD-STATUS.
006300*
006400     SELECT   TASK-FILE
006500              ASSIGN TO   "PCTASK"
006600              ORGANIZATION IS SEQUENTIAL
006700              FILE STATUS IS WS-TK-STATUS.
006800*
006900     SELECT   TASK-OUT-FILE
007000              ASSIGN TO   "PCTASKO"
007100              ORGANIZATION IS SEQUENTIAL
007200              FILE STATUS IS WS-TO-STATUS.
007300*
007400 DATA                    DIVISION.
007500*================================
007600 FILE SECTION.
007700*
007800 FD  PERIOD-FILE.
007900     COPY     "WSPCPER.COB".
008000*
008100 FD  TASK-FILE.
008200     COPY     "WSPCTASK.COB".
008300*
008400 FD  TASK-OUT-FILE.
008500 01  TASK-OUT-RECORD     PIC X(105).
008600*
008700 WORKING-STORAGE         SECTION.
008800*-------------------------------
008900 77  PROG-NAME           PIC X(17) VALUE "PC010  (1.0.00)".
009000*
009100 01  WS-FILE-STATUS-BLOCK.
009200     03  WS-PD-STATUS     PIC X(2).
009300         88  WS-PD-OK          VALUE "00".
009400         88  WS-PD-EOF         VALUE "10".
009500     03  WS-TK-STATUS     PIC X(2).
009600         88  WS-TK-OK          VALUE "00".
009700         88  WS-TK-EOF         VALUE "10".
009800     03  WS-TO-STATUS     PIC X(2).
009900         88  WS-TO-OK          VALUE "00".
009950*
009960 01  WS-STATUS-ALT REDEFINES WS-FILE-STATUS-BLOCK.
009970     03  WS-ALL-STATUS    PIC X(6).
010000*
010100 01  WS-SWITCHES.
010200     03  WS-PD-EOF-SW     PIC X       VALUE "N".
010300         88  WS-PD-AT-EOF     VALUE "Y".
010400     03  WS-TK-EOF-SW     PIC X       VALUE "N".
010500         88  WS-TK-AT-EOF     VALUE "Y".
010600     03  WS-PERIOD-FOUND-SW PIC X     VALUE "N".
010700         88  WS-PERIOD-FOUND  VALUE "Y".
010750*
010760 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
010770     03  WS-ALL-SWITCHES  PIC X(3).
010800*
010900 01  WS-COUNTERS.
011000     03  WS-TASKS-READ       COMP   PIC 9(5) VALUE ZERO.
011100     03  WS-TASKS-DATED      COMP   PIC 9(5) VALUE ZERO.
011200     03  WS-TASKS-SKIPPED    COMP   PIC 9(5) VALUE ZERO.
011300*
011400 01  WS-PCDUDAT-PARMS.
011500     03  WS-DU-YEAR           PIC 9(4).
011600     03  WS-DU-MONTH          PIC 9(2).
011700     03  WS-DU-TARGET-CLOSE   PIC 9(8).
011800     03  WS-DU-OFFSET-DAYS    PIC S9(4).
011900     03  WS-DU-DUE-DATE       PIC 9(8).
012000*
012100 01  WS-OFFSET-TABLE.
012200     03  WS-OFFSET-PREP       PIC S9(4)  VALUE +5.
012300     03  WS-OFFSET-VALID      PIC S9(4)  VALUE +3.
012400     03  WS-OFFSET-OTHER      PIC S9(4)  VALUE +10.
012500*
012600 01  WS-OFFSET-REDEFINE REDEFINES WS-OFFSET-TABLE.
012700     03  WS-OFFSET-ARRAY      PIC S9(4)  OCCURS 3.
012800*
012900 LINKAGE                 SECTION.
013000*-----------------------------
013100*
013200 01  LK-RUN-PARMS.
013300     03  LK-TARGET-PERIOD-ID  PIC 9(4).
013400*
013500 PROCEDURE DIVISION      USING LK-RUN-PARMS.
013600*=============================================
013700*
013800 AA010-MAIN-CONTROL.
013900*
014000     PERFORM  AA020-OPEN-FILES
014100        THRU  AA020-OPEN-FILES-EXIT.
014200     PERFORM  AA030-FIND-PERIOD
014300        THRU  AA030-FIND-PERIOD-EXIT.
014400     IF       WS-PERIOD-FOUND
014500              PERFORM  AA040-PROCESS-TASKS
014600                 THRU  AA040-PROCESS-TASKS-EXIT.
014700     PERFORM  AA050-CLOSE-FILES
014800        THRU  AA050-CLOSE-FILES-EXIT.
014900     GOBACK.
015000*
015100 AA010-MAIN-CONTROL-EXIT.
015200     EXIT.
015300*
015400 AA020-OPEN-FILES.
015500*
015600     OPEN     INPUT  PERIOD-FILE.
015700     OPEN     INPUT  TASK-FILE.
015800     OPEN     OUTPUT TASK-OUT-FILE.
015900*
016000 AA020-OPEN-FILES-EXIT.
016100     EXIT.
016200*
016300 AA030-FIND-PERIOD.
016400*
016500*    SCAN THE PERIOD FILE FOR THE TARGET PERIOD - THERE IS ONE
016600*    RECORD PER PERIOD, NO KEYED ACCESS IS REQUIRED.
016700*
016800     PERFORM  AA035-READ-ONE-PERIOD
016900        THRU  AA035-READ-ONE-PERIOD-EXIT
017000              UNTIL WS-PD-AT-EOF OR WS-PERIOD-FOUND.
017100*
017200 AA030-FIND-PERIOD-EXIT.
017300     EXIT.
017400*
017500 AA035-READ-ONE-PERIOD.
017600*
017700     READ     PERIOD-FILE
017800          AT END
017900               SET  WS-PD-AT-EOF TO TRUE
018000          NOT AT END
018100               IF   PD-ID = LK-TARGET-PERIOD-ID
018200                    SET WS-PERIOD-FOUND TO TRUE
018300                    MOVE PD-YEAR  TO WS-DU-YEAR
018400                    MOVE PD-MONTH TO WS-DU-MONTH
018500                    MOVE PD-TARGET-CLOSE
018600                         TO WS-DU-TARGET-CLOSE
018700               END-IF
018800     END-READ.
018900*
019000 AA035-READ-ONE-PERIOD-EXIT.
019100     EXIT.
019200*
019300 AA040-PROCESS-TASKS.
019400*
019500     PERFORM  AA045-READ-ONE-TASK THRU AA045-READ-ONE-TASK-EXIT
019600              UNTIL WS-TK-AT-EOF.
019700*
019800 AA040-PROCESS-TASKS-EXIT.
019900     EXIT.
020000*
020100 AA045-READ-ONE-TASK.
020200*
020300     READ     TASK-FILE
020400          AT END
020500               SET  WS-TK-AT-EOF TO TRUE
020600          NOT AT END
020700               ADD  1 TO WS-TASKS-READ
020800               PERFORM AA041-PROCESS-ONE-TASK
020900                  THRU AA041-PROCESS-ONE-TASK-EXIT
021000     END-READ.
021100*
021200 AA045-READ-ONE-TASK-EXIT.
021300     EXIT.
021400*
021500 AA041-PROCESS-ONE-TASK.
021600*
021700     IF       TK-PERIOD-ID NOT = LK-TARGET-PERIOD-ID
021800              ADD  1 TO WS-TASKS-SKIPPED
021900              GO TO AA041-WRITE-TASK.
022000*
022100     IF       TK-DUE-DATE NOT = ZERO
022200              ADD  1 TO WS-TASKS-SKIPPED
022300              GO TO AA041-WRITE-TASK.
022400*
022500     PERFORM  AA042-SET-OFFSET-DAYS
022600        THRU  AA042-SET-OFFSET-DAYS-EXIT.
022700     CALL     "PCDUDAT" USING WS-PCDUDAT-PARMS.
022800     MOVE     WS-DU-DUE-DATE TO TK-DUE-DATE.
022900     ADD      1 TO WS-TASKS-DATED.
023000*
023100 AA041-WRITE-TASK.
023200     MOVE     PC-TASK-RECORD TO TASK-OUT-RECORD.
023300     WRITE    TASK-OUT-RECORD.
023400*
023500 AA041-PROCESS-ONE-TASK-EXIT.
023600     EXIT.
023700*
023800 AA042-SET-OFFSET-DAYS.
023900*
024000*    PREP TASKS DUE FIVE DAYS AHEAD OF THE MONTH END, VALIDATION
024100*    TASKS THREE DAYS AHEAD, ANYTHING ELSE TEN DAYS AHEAD.
024200*
024300     IF       TK-TYPE-PREP
024400              MOVE WS-OFFSET-PREP  TO WS-DU-OFFSET-DAYS
024500     ELSE
024600     IF       TK-TYPE-VALIDATION
024700              MOVE WS-OFFSET-VALID TO WS-DU-OFFSET-DAYS
024800     ELSE
024900              MOVE WS-OFFSET-OTHER TO WS-DU-OFFSET-DAYS.
025000*
025100 AA042-SET-OFFSET-DAYS-EXIT.
025200     EXIT.
025300*
025400 AA050-CLOSE-FILES.
025500*
025600     CLOSE    PERIOD-FILE.
025700     CLOSE    TASK-FILE.
025800     CLOSE    TASK-OUT-FILE.
025900*
026000 AA050-CLOSE-FILES-EXIT.
026100     EXIT.
026200*
