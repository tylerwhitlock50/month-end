000100*****************************************************
000200*                                                    *
000300*   Record Definition For Recon Error Log File        *
000400*      Written one per logged parse error, no key     *
000500*****************************************************
000600* File size 80 bytes.
000700*
000800* 05/02/26 vbc - Created, off of the old Pay Trans rec.
000900*
001000 01  PC-RECON-ERROR-RECORD.
001100     03  RE-MESSAGE            PIC X(80).
001200*
