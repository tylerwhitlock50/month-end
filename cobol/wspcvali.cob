000100*****************************************************
000200*                                                    *
000300*   Record Definition For Validation Issue Line       *
000400*      Held in Ws table, printed - not a disk file    *
000500*****************************************************
000600* Entry size 98 bytes, padded to 100 by filler.
000700*
000800* 06/02/26 vbc - Created, off of the old Sys Deduction
000900*                table block - same shape, a small table
001000*                of short coded entries.
001100*
001200 01  PC-VALIDATION-ISSUE-RECORD.
001300     03  VI-CATEGORY           PIC X(15).
001400         88  VI-CAT-TASKS           VALUE "TASKS".
001500         88  VI-CAT-VALIDATIONS     VALUE "VALIDATIONS".
001600         88  VI-CAT-APPROVALS       VALUE "APPROVALS".
001700         88  VI-CAT-TRIAL-BALANCE   VALUE "TRIAL-BALANCE".
001800     03  VI-SEVERITY            PIC X(8).
001900         88  VI-SEV-ERROR           VALUE "ERROR".
002000         88  VI-SEV-WARNING         VALUE "WARNING".
002100     03  VI-MESSAGE             PIC X(70).
002200     03  VI-COUNT               PIC 9(5).
002250     03  FILLER                PIC X(02).
002300*
