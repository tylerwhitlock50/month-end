000100****************************************************************
000200*                                                               *
000300*           Reconciliation Extract Tag Parser                  *
000400*       Scans spreadsheet extract rows for Tb- tags             *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         PCRECON.
001200     AUTHOR.             V B COEN FBCS, FIDM, FIDPM, 14/9/87.
001300     INSTALLATION.       APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.       14/9/87.
001500     DATE-COMPILED.
001600     SECURITY.           COPYRIGHT (C) 1976-2026 & LATER,
001700     -                   VINCENT BRYAN COEN.
001800*                         DISTRIBUTED UNDER THE GNU GENERAL
001900*                         PUBLIC LICENSE. SEE FILE COPYING.
002000*
002100*    REMARKS.            RECONCILIATION TAG PARSER.  READS THE
002200*                         RECON EXTRACT FILE ROW BY ROW, HUNTS
002300*                         EACH ROW'S EIGHT CELLS FOR TB- TAGS,
002400*                         PULLS THE RECONCILED AMOUNT FROM THE
002500*                         CELL TO THE LEFT OF EACH TAG FOUND,
002600*                         DROPS DUPLICATES (FIRST WINS) AND
002700*                         WRITES THE SURVIVORS PLUS AN ERROR LOG.
002800*
002900*    VERSION.            SEE PROG-NAME IN WS.
003000*    CALLED MODULES.     NONE.
003100*    FUNCTIONS USED.     NONE.
003200*    FILES USED.         PCRCELL.  RECON EXTRACT ROWS (IN).
003300*                         PCRRES.   RECON RESULT FILE (OUT).
003400*                         PCRERR.   RECON ERROR LOG (OUT).
003500*                         PCRCPRT.  RECON EXTRACT REPORT (OUT).
003600*
003700* CHANGES:
003800* 14/09/87   vbc - 1.00 Created as MAPS07, column scan utility
003900*                      for the old bank reconciliation printouts
004000*                      run off the monthly ledger listing.
004100* 02/11/90   vbc - 1.01 Widened scan to eight columns to match
004200*                      the new wide-carriage ledger print width.
004300* 19/05/94   vbc - 1.02 Duplicate-tag check added - branch
004400*                      offices were keying the same ref twice.
004500* 14/01/99   vbc - 1.03 Y2K - period field widened to CCYY
004600*                      throughout, four-digit years only.
004700* 03/03/09   vbc - Migration to Open Cobol v3.00.00.
004800* 20/09/25   vbc - 3.3.00 Version update and builds reset.
004900* 05/02/26   vbc - 2.0.00 Rebuilt as PCRECON - Reconciliation
005000*                      Tag Parser, off of the old MAPS07 column
005100*                      scan skeleton - ticket PCLOSE-016.
005200* 10/02/26   vbc -   .01 Accounting parens and the three foreign
005300*                      currency symbols added to the strip list -
005400*                      ticket PCLOSE-024.
005500*
005600****************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 CONFIGURATION           SECTION.
006200 SOURCE-COMPUTER.        IBM-370.
006300 OBJECT-COMPUTER.        IBM-370.
006400 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
006500                         CLASS WS-ACCOUNT-CLASS IS
006600                               "0" THRU "9", "A" THRU "Z",
006700                               "a" THRU "z", "-", ".".
006800*
006900 INPUT-OUTPUT            SECTION.
007000 FILE-CONTROL.
007100*
007200     SELECT   RECON-EXTRACT-FILE
007300              ASSIGN TO   "PCRCELL"
007400              ORGANIZATION IS SEQUENTIAL
007500              FILE STATUS IS WS-RC-STATUS.
007600*
007700     SELECT   RECON-RESULT-FILE
007800              ASSIGN TO   "PCRRES"
007900              ORGANIZATION IS SEQUENTIAL
008000              FILE STATUS IS WS-RR-STATUS.
008100*
008200     SELECT   RECON-ERROR-FILE
008300              ASSIGN TO   "PCRERR"
008400              ORGANIZATION IS SEQUENTIAL
008500              FILE STATUS IS WS-RE-STATUS.
008600*
008700     SELECT   PRINT-FILE
008800              ASSIGN TO   "PCRCPRT"
008900              ORGANIZATION IS SEQUENTIAL
009000              FILE STATUS IS WS-PR-STATUS.
009100*
009200 DATA                    DIVISION.
009300*================================
009400 FILE SECTION.
009500*
009600 FD  RECON-EXTRACT-FILE.
009700     COPY     "WSPCRCEL.COB".
009800*
009900 FD  RECON-RESULT-FILE.
010000     COPY     "WSPCRRES.COB".
010100*
010200 FD  RECON-ERROR-FILE.
010300     COPY     "WSPCRERR.COB".
010400*
010500 FD  PRINT-FILE
010600     REPORT IS PC-RECON-REPORT.
010700*
010800 WORKING-STORAGE         SECTION.
010900*-------------------------------
011000 77  PROG-NAME           PIC X(17) VALUE "PCRECON (1.0.00)".
011100*
011200 01  WS-FILE-STATUS-BLOCK.
011300     03  WS-RC-STATUS     PIC X(2).
011400         88  WS-RC-OK          VALUE "00".
011500     03  WS-RR-STATUS     PIC X(2).
011600         88  WS-RR-OK          VALUE "00".
011700     03  WS-RE-STATUS     PIC X(2).
011800         88  WS-RE-OK          VALUE "00".
011900     03  WS-PR-STATUS     PIC X(2).
012000         88  WS-PR-OK          VALUE "00".
012100*
012200 01  WS-FILE-STATUS-ALT REDEFINES WS-FILE-STATUS-BLOCK.
012300     03  WS-ALL-STATUS        PIC X(8).
012400*
012500 01  WS-SWITCHES.
012600     03  WS-RC-EOF-SW        PIC X  VALUE "N".
012700         88  WS-RC-AT-EOF        VALUE "Y".
012800     03  WS-TAG-FOUND-SW      PIC X  VALUE "N".
012900         88  WS-TAG-FOUND        VALUE "Y".
013000     03  WS-EXTRACT-OK-SW     PIC X  VALUE "N".
013100         88  WS-EXTRACT-OK       VALUE "Y".
013200     03  WS-DUP-FOUND-SW      PIC X  VALUE "N".
013300         88  WS-DUP-FOUND        VALUE "Y".
013400     03  WS-NEG-SW            PIC X  VALUE "N".
013500         88  WS-IS-NEGATIVE      VALUE "Y".
013600     03  WS-DOT-SEEN-SW       PIC X  VALUE "N".
013700     03  WS-DIGIT-SEEN-SW     PIC X  VALUE "N".
013800     03  WS-BAD-CHAR-SW       PIC X  VALUE "N".
013900*
014000 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
014100     03  WS-ALL-SWITCHES      PIC X(8).
014200*
014300 01  WS-COUNTERS.
014400     03  WS-ROWS-READ         COMP  PIC 9(7) VALUE ZERO.
014500     03  WS-TAGS-EXTRACTED    COMP  PIC 9(5) VALUE ZERO.
014600     03  WS-ERRORS-LOGGED     COMP  PIC 9(5) VALUE ZERO.
014700     03  WS-RESULT-COUNT      COMP  PIC 9(5) VALUE ZERO.
014800     03  WS-RESULT-WRITTEN    COMP  PIC 9(5) VALUE ZERO.
014900     03  WS-ERROR-COUNT       COMP  PIC 9(5) VALUE ZERO.
015000     03  WS-COL               COMP  PIC 9(2) VALUE ZERO.
015100     03  WS-SUB               COMP  PIC 9(4) VALUE ZERO.
015200     03  WS-SCAN-POS          COMP  PIC 9(3) VALUE ZERO.
015300     03  WS-P                 COMP  PIC 9(3) VALUE ZERO.
015400     03  WS-I                 COMP  PIC 9(3) VALUE ZERO.
015500     03  WS-DIGIT-START       COMP  PIC 9(3) VALUE ZERO.
015600     03  WS-DIGIT-COUNT       COMP  PIC 9(3) VALUE ZERO.
015700     03  WS-ACCOUNT-START     COMP  PIC 9(3) VALUE ZERO.
015800     03  WS-ACCOUNT-COUNT     COMP  PIC 9(3) VALUE ZERO.
015900     03  WS-TAG-LEN           COMP  PIC 9(3) VALUE ZERO.
016000     03  WS-CLEAN-LEN         COMP  PIC 9(3) VALUE ZERO.
016100     03  WS-SCAN-START        COMP  PIC 9(3) VALUE ZERO.
016200     03  WS-SCAN-END          COMP  PIC 9(3) VALUE ZERO.
016300     03  WS-FRAC-LEN          COMP  PIC 9(3) VALUE ZERO.
016400     03  WS-INT-VALUE         COMP  PIC 9(11) VALUE ZERO.
016500     03  WS-FRAC-VALUE        COMP  PIC 9(2) VALUE ZERO.
016600*
016700 01  WS-CONTROL-TOTAL         PIC S9(13)V99 VALUE ZERO.
016800*
016900 01  WS-CELL-AREA.
017000     03  WS-CELL-TEXT         PIC X(30).
017100     03  WS-LEFT-TEXT         PIC X(30).
017200     03  WS-CLEAN-TEXT        PIC X(30).
017300     03  WS-ONE-CHAR          PIC X.
017400     03  WS-ONE-DIGIT         PIC 9.
017500     03  WS-EXTRACT-AMOUNT    PIC S9(11)V99.
017600*
017700 01  WS-TAG-AREA.
017800     03  WS-TAG-TEXT          PIC X(30).
017900     03  WS-TAG-PERIOD        PIC 9(4).
018000     03  WS-TAG-ACCOUNT       PIC X(20).
018100*
018200 01  WS-ROWS-READ-ED          PIC 9(7).
018300 01  WS-COL-ED                PIC 9(1).
018400*
018500 01  WS-RESULTS-TABLE.
018600     03  WS-RESULT-ENTRY      PIC X(67)  OCCURS 500.
018700*
018800 01  WS-RESULTS-REDEFINE REDEFINES WS-RESULTS-TABLE.
018900     03  WS-RESULT-ENTRY-FLAT PIC X(33500).
019000*
019100 01  WS-ERROR-TABLE.
019200     03  WS-ERROR-ENTRY       PIC X(80)  OCCURS 200.
019300*
019400 01  WS-ERROR-REDEFINE REDEFINES WS-ERROR-TABLE.
019500     03  WS-ERROR-ENTRY-FLAT  PIC X(16000).
019600*
019700 01  WS-REPORT-LINE.
019800     03  WS-RPT-LABEL         PIC X(30).
019900     03  WS-RPT-COUNT         PIC ZZZZZ9.
020000*
020100 REPORT                  SECTION.
020200*-------------------------------
020300*
020400 RD  PC-RECON-REPORT
020500     CONTROL      FINAL
020600     PAGE LIMIT   56
020700     HEADING      1
020800     FIRST DETAIL 5
020900     LAST  DETAIL 56.
021000*
021100 01  PC-RR-HEADING  TYPE PAGE HEADING.
021200     03  LINE   1.
021300         05  COL   1    PIC X(30)
021400               VALUE "RECONCILIATION EXTRACT REPORT".
021500         05  FILLER     COL  31    PIC X(01)    VALUE SPACE.
021600*
021700 01  PC-RR-COLHEAD  TYPE DETAIL.
021800     03  LINE PLUS 2.
021900         05  COL   1    PIC X(32)
022000               VALUE "TAG                 PERIOD  ACCOUNT".
022100         05  FILLER     COL  33    PIC X(01)    VALUE SPACE.
022200*
022300 01  PC-RR-RESULT  TYPE DETAIL.
022400     03  LINE PLUS 1.
022500         05  COL   1    PIC X(30)    SOURCE RR-TAG.
022600         05  COL  32    PIC 9(4)     SOURCE RR-PERIOD-ID.
022700         05  COL  38    PIC X(20)    SOURCE RR-ACCOUNT.
022800         05  COL  60    PIC -9(11).99 SOURCE RR-AMOUNT.
022900         05  FILLER     COL  74    PIC X(01)    VALUE SPACE.
023000*
023100 01  PC-RR-ERROR-HEAD  TYPE DETAIL.
023200     03  LINE PLUS 2.
023300         05  COL   1    PIC X(24)
023400               VALUE "PARSE ERRORS ENCOUNTERED".
023500         05  FILLER     COL  25    PIC X(01)    VALUE SPACE.
023600*
023700 01  PC-RR-ERROR  TYPE DETAIL.
023800     03  LINE PLUS 1.
023900         05  COL   1    PIC X(80)    SOURCE RE-MESSAGE.
024000         05  FILLER     COL  81    PIC X(01)    VALUE SPACE.
024100*
024200 01  PC-RR-SUMMARY  TYPE DETAIL.
024300     03  LINE PLUS 2.
024400         05  COL   1    PIC X(30)    SOURCE WS-RPT-LABEL.
024500         05  COL  32    PIC ZZZZZ9   SOURCE WS-RPT-COUNT.
024600         05  FILLER     COL  38    PIC X(01)    VALUE SPACE.
024700*
024800 01  PC-RR-FOOTER  TYPE CONTROL FOOTING FINAL.
024900     03  LINE PLUS 2.
025000         05  COL   1    PIC X(22)
025100               VALUE "CONTROL TOTAL AMOUNT -".
025200         05  COL  24    PIC -9(13).99 SOURCE WS-CONTROL-TOTAL.
025300         05  FILLER     COL  39    PIC X(01)    VALUE SPACE.
025400*
025500 LINKAGE                 SECTION.
025600*-----------------------------
025700*
025800 01  LK-RUN-PARMS.
025900     03  LK-PERIOD-FILTER     PIC 9(4).
026000     03  LK-FILTER-ACTIVE     PIC X.
026100         88  LK-FILTER-IS-ACTIVE  VALUE "Y".
026200*
026300 PROCEDURE DIVISION      USING LK-RUN-PARMS.
026400*=============================================
026500*
026600 AA010-MAIN-CONTROL.
026700*
026800     PERFORM  AA020-OPEN-FILES
026900        THRU  AA020-OPEN-FILES-EXIT.
027000     PERFORM  AA030-SCAN-ROWS
027100        THRU  AA030-SCAN-ROWS-EXIT.
027200     PERFORM  AA060-WRITE-RESULTS
027300        THRU  AA060-WRITE-RESULTS-EXIT.
027400     PERFORM  AA070-PRINT-REPORT
027500        THRU  AA070-PRINT-REPORT-EXIT.
027600     PERFORM  AA080-CLOSE-FILES
027700        THRU  AA080-CLOSE-FILES-EXIT.
027800     GOBACK.
027900*
028000 AA010-MAIN-CONTROL-EXIT.
028100     EXIT.
028200*
028300 AA020-OPEN-FILES.
028400*
028500     OPEN     INPUT  RECON-EXTRACT-FILE.
028600     OPEN     OUTPUT RECON-RESULT-FILE.
028700     OPEN     OUTPUT RECON-ERROR-FILE.
028800     OPEN     OUTPUT PRINT-FILE.
028900*
029000 AA020-OPEN-FILES-EXIT.
029100     EXIT.
029200*
029300 AA030-SCAN-ROWS.
029400*
029500     PERFORM  AA031-READ-ONE-ROW
029600        THRU  AA031-READ-ONE-ROW-EXIT
029700              UNTIL WS-RC-AT-EOF.
029800*
029900 AA030-SCAN-ROWS-EXIT.
030000     EXIT.
030100*
030200 AA031-READ-ONE-ROW.
030300*
030400     READ     RECON-EXTRACT-FILE
030500          AT END
030600               SET  WS-RC-AT-EOF TO TRUE
030700          NOT AT END
030800               ADD  1 TO WS-ROWS-READ
030900               PERFORM AA040-SCAN-ONE-ROW
031000                  THRU AA040-SCAN-ONE-ROW-EXIT
031100     END-READ.
031200*
031300 AA031-READ-ONE-ROW-EXIT.
031400     EXIT.
031500*
031600 AA040-SCAN-ONE-ROW.
031700*
031800*    TAGS MAY BE EMBEDDED IN ANY OF THE EIGHT CELLS - MORE THAN
031900*    ONE TAG PER ROW IS ALLOWED, SO ALL EIGHT ARE ALWAYS TESTED.
032000*
032100     PERFORM  AA041-SCAN-ONE-CELL
032200        THRU  AA041-SCAN-ONE-CELL-EXIT
032300              VARYING WS-COL FROM 1 BY 1 UNTIL WS-COL > 8.
032400*
032500 AA040-SCAN-ONE-ROW-EXIT.
032600     EXIT.
032700*
032800 AA041-SCAN-ONE-CELL.
032900*
033000     PERFORM  AA100-FIND-TAG-IN-CELL
033100        THRU  AA100-FIND-TAG-IN-CELL-EXIT.
033200     IF       WS-TAG-FOUND
033300              IF    WS-COL = 1
033400                    PERFORM AA045-LOG-FIRST-COL-ERROR
033500                       THRU AA045-LOG-FIRST-COL-ERROR-EXIT
033600              ELSE
033700                    MOVE RC-CELL (WS-COL - 1) TO WS-LEFT-TEXT
033800                    PERFORM AA110-EXTRACT-NUMBER
033900                       THRU AA110-EXTRACT-NUMBER-EXIT
034000                    IF    WS-EXTRACT-OK
034100                          PERFORM AA140-FIND-DUPLICATE
034200                             THRU AA140-FIND-DUPLICATE-EXIT
034300                          IF    WS-DUP-FOUND
034400                          PERFORM AA046-LOG-DUPLICATE-ERROR
034500                             THRU AA046-LOG-DUPLICATE-ERROR-EXIT
034600                          ELSE
034700                                PERFORM AA150-ADD-RESULT
034800                                   THRU AA150-ADD-RESULT-EXIT
034900                          END-IF
035000                    ELSE
035100                          PERFORM AA047-LOG-EXTRACT-ERROR
035200                             THRU AA047-LOG-EXTRACT-ERROR-EXIT
035300                    END-IF
035400              END-IF
035500     END-IF.
035600*
035700 AA041-SCAN-ONE-CELL-EXIT.
035800     EXIT.
035900*
036000*****************************************************************
036100*    TAG PATTERN - "TB-", ONE OR MORE DIGITS, A DASH, THEN ONE
036200*    OR MORE LETTERS/DIGITS/DASHES/DOTS.  GREEDY - THE ACCOUNT
036300*    TOKEN RUNS AS FAR AS THOSE CHARACTERS CONTINUE.
036400*****************************************************************
036500*
036600 AA100-FIND-TAG-IN-CELL.
036700*
036800     MOVE     "N" TO WS-TAG-FOUND-SW.
036900     MOVE     RC-CELL (WS-COL) TO WS-CELL-TEXT.
037000     PERFORM  AA101-TRY-ONE-POSITION
037100        THRU  AA101-TRY-ONE-POSITION-EXIT
037200              VARYING WS-SCAN-POS FROM 1 BY 1
037300                UNTIL WS-SCAN-POS > 28 OR WS-TAG-FOUND.
037400*
037500 AA100-FIND-TAG-IN-CELL-EXIT.
037600     EXIT.
037700*
037800 AA101-TRY-ONE-POSITION.
037900*
038000     IF       WS-CELL-TEXT (WS-SCAN-POS:3) = "TB-"
038100              COMPUTE WS-DIGIT-START = WS-SCAN-POS + 3
038200              MOVE    ZERO TO WS-DIGIT-COUNT
038300              MOVE    WS-DIGIT-START TO WS-P
038400              PERFORM AA102-COUNT-DIGITS
038500                 THRU AA102-COUNT-DIGITS-EXIT
038600                      UNTIL WS-P > 30
038700                         OR WS-CELL-TEXT (WS-P:1) IS NOT NUMERIC
038800              IF      WS-DIGIT-COUNT > ZERO
038900                  AND WS-P <= 30
039000                  AND WS-CELL-TEXT (WS-P:1) = "-"
039100                      COMPUTE WS-ACCOUNT-START = WS-P + 1
039200                      MOVE    ZERO TO WS-ACCOUNT-COUNT
039300                      MOVE    WS-ACCOUNT-START TO WS-P
039400                      PERFORM AA103-COUNT-ACCOUNT-CHARS
039500                         THRU AA103-COUNT-ACCOUNT-CHARS-EXIT
039600                              UNTIL WS-P > 30
039700                                 OR WS-CELL-TEXT (WS-P:1)
039800                                       IS NOT WS-ACCOUNT-CLASS
039900                      IF      WS-ACCOUNT-COUNT > ZERO
040000                              PERFORM AA104-STORE-TAG
040100                                 THRU AA104-STORE-TAG-EXIT
040200                      END-IF
040300              END-IF
040400     END-IF.
040500*
040600 AA101-TRY-ONE-POSITION-EXIT.
040700     EXIT.
040800*
040900 AA102-COUNT-DIGITS.
041000     ADD      1 TO WS-DIGIT-COUNT.
041100     ADD      1 TO WS-P.
041200 AA102-COUNT-DIGITS-EXIT.
041300     EXIT.
041400*
041500 AA103-COUNT-ACCOUNT-CHARS.
041600     ADD      1 TO WS-ACCOUNT-COUNT.
041700     ADD      1 TO WS-P.
041800 AA103-COUNT-ACCOUNT-CHARS-EXIT.
041900     EXIT.
042000*
042100 AA104-STORE-TAG.
042200*
042300     COMPUTE  WS-TAG-LEN = WS-P - WS-SCAN-POS.
042400     MOVE     SPACES TO WS-TAG-TEXT.
042500     MOVE     WS-CELL-TEXT (WS-SCAN-POS : WS-TAG-LEN)
042600                                  TO WS-TAG-TEXT.
042700     MOVE     WS-CELL-TEXT (WS-DIGIT-START : WS-DIGIT-COUNT)
042800                                  TO WS-TAG-PERIOD.
042900     MOVE     SPACES TO WS-TAG-ACCOUNT.
043000     MOVE     WS-CELL-TEXT (WS-ACCOUNT-START : WS-ACCOUNT-COUNT)
043100                                  TO WS-TAG-ACCOUNT.
043200     SET      WS-TAG-FOUND TO TRUE.
043300*
043400 AA104-STORE-TAG-EXIT.
043500     EXIT.
043600*
043700*****************************************************************
043800*    NUMERIC EXTRACTION - STRIP CURRENCY NOISE, HONOUR THE
043900*    ACCOUNTING-PAREN NEGATIVE, VALIDATE WHAT IS LEFT IS A
044000*    PLAIN SIGNED DECIMAL, TRUNCATE THE FRACTION TO 2 PLACES.
044100*****************************************************************
044200*
044300 AA110-EXTRACT-NUMBER.
044400*
044500     MOVE     "N" TO WS-EXTRACT-OK-SW.
044600     MOVE     "N" TO WS-NEG-SW.
044700     MOVE     ZERO TO WS-EXTRACT-AMOUNT.
044800     MOVE     ZERO TO WS-CLEAN-LEN.
044900     MOVE     SPACES TO WS-CLEAN-TEXT.
045000     PERFORM  AA111-CLEAN-ONE-CHAR
045100        THRU  AA111-CLEAN-ONE-CHAR-EXIT
045200              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 30.
045300     IF       WS-CLEAN-LEN = ZERO
045400              GO TO AA110-EXTRACT-NUMBER-EXIT.
045500*
045600     MOVE     1 TO WS-SCAN-START.
045700     MOVE     WS-CLEAN-LEN TO WS-SCAN-END.
045800     IF       WS-CLEAN-TEXT (1:1) = "("
045900          AND WS-CLEAN-TEXT (WS-CLEAN-LEN:1) = ")"
046000              SET  WS-IS-NEGATIVE TO TRUE
046100              COMPUTE WS-SCAN-START = 2
046200              COMPUTE WS-SCAN-END   = WS-CLEAN-LEN - 1.
046300*
046400     MOVE     "N" TO WS-DOT-SEEN-SW.
046500     MOVE     "N" TO WS-DIGIT-SEEN-SW.
046600     MOVE     "N" TO WS-BAD-CHAR-SW.
046700     MOVE     ZERO TO WS-INT-VALUE.
046800     MOVE     ZERO TO WS-FRAC-VALUE.
046900     MOVE     ZERO TO WS-FRAC-LEN.
047000     PERFORM  AA112-TEST-ONE-CHAR
047100        THRU  AA112-TEST-ONE-CHAR-EXIT
047200              VARYING WS-P FROM WS-SCAN-START BY 1
047300                UNTIL WS-P > WS-SCAN-END.
047400*
047500     IF       WS-BAD-CHAR-SW = "Y" OR WS-DIGIT-SEEN-SW = "N"
047600              GO TO AA110-EXTRACT-NUMBER-EXIT.
047700*
047800     IF       WS-FRAC-LEN = 1
047900              COMPUTE WS-FRAC-VALUE = WS-FRAC-VALUE * 10.
048000*
048100     COMPUTE  WS-EXTRACT-AMOUNT = WS-INT-VALUE
048200                                + (WS-FRAC-VALUE / 100).
048300     IF       WS-IS-NEGATIVE
048400              COMPUTE WS-EXTRACT-AMOUNT = WS-EXTRACT-AMOUNT * -1.
048500     SET      WS-EXTRACT-OK TO TRUE.
048600*
048700 AA110-EXTRACT-NUMBER-EXIT.
048800     EXIT.
048900*
049000 AA111-CLEAN-ONE-CHAR.
049100*
049200     MOVE     WS-LEFT-TEXT (WS-I:1) TO WS-ONE-CHAR.
049300     IF       WS-ONE-CHAR NOT = "$" AND NOT = "," AND NOT = " "
049400          AND WS-ONE-CHAR NOT = "€" AND NOT = "£"
049500          AND WS-ONE-CHAR NOT = "¥"
049600              ADD  1 TO WS-CLEAN-LEN
049700              MOVE WS-ONE-CHAR TO WS-CLEAN-TEXT (WS-CLEAN-LEN:1).
049800*
049900 AA111-CLEAN-ONE-CHAR-EXIT.
050000     EXIT.
050100*
050200 AA112-TEST-ONE-CHAR.
050300*
050400     MOVE     WS-CLEAN-TEXT (WS-P:1) TO WS-ONE-CHAR.
050500     IF       WS-P = WS-SCAN-START AND WS-ONE-CHAR = "-"
050600              SET  WS-IS-NEGATIVE TO TRUE
050700     ELSE
050800     IF       WS-ONE-CHAR = "."
050900              IF   WS-DOT-SEEN-SW = "Y"
051000                   MOVE "Y" TO WS-BAD-CHAR-SW
051100              ELSE
051200                   MOVE "Y" TO WS-DOT-SEEN-SW
051300              END-IF
051400     ELSE
051500     IF       WS-ONE-CHAR IS NUMERIC
051600              MOVE WS-ONE-CHAR TO WS-ONE-DIGIT
051700              MOVE "Y" TO WS-DIGIT-SEEN-SW
051800              IF   WS-DOT-SEEN-SW = "N"
051900                   COMPUTE WS-INT-VALUE =
052000                           WS-INT-VALUE * 10 + WS-ONE-DIGIT
052100              ELSE
052200                   IF  WS-FRAC-LEN < 2
052300                       COMPUTE WS-FRAC-VALUE =
052400                               WS-FRAC-VALUE * 10 + WS-ONE-DIGIT
052500                       ADD 1 TO WS-FRAC-LEN
052600                   END-IF
052700              END-IF
052800     ELSE
052900              MOVE "Y" TO WS-BAD-CHAR-SW
053000     END-IF
053100     END-IF
053200     END-IF.
053300*
053400 AA112-TEST-ONE-CHAR-EXIT.
053500     EXIT.
053600*
053700*****************************************************************
053800*    DUPLICATE CHECK - FIRST TAG SEEN WINS, LATER ONES ARE
053900*    LOGGED AND THEIR VALUE IS DISCARDED.
054000*****************************************************************
054100*
054200 AA140-FIND-DUPLICATE.
054300*
054400     MOVE     "N" TO WS-DUP-FOUND-SW.
054500     MOVE     ZERO TO WS-SUB.
054600     PERFORM  AA141-TEST-ONE-RESULT
054700        THRU  AA141-TEST-ONE-RESULT-EXIT
054800              VARYING WS-SUB FROM 1 BY 1
054900                UNTIL WS-SUB > WS-RESULT-COUNT OR WS-DUP-FOUND.
055000*
055100 AA140-FIND-DUPLICATE-EXIT.
055200     EXIT.
055300*
055400 AA141-TEST-ONE-RESULT.
055500*
055600     MOVE     WS-RESULT-ENTRY (WS-SUB) TO PC-RECON-RESULT-RECORD.
055700     IF       RR-TAG = WS-TAG-TEXT
055800              SET  WS-DUP-FOUND TO TRUE.
055900*
056000 AA141-TEST-ONE-RESULT-EXIT.
056100     EXIT.
056200*
056300 AA150-ADD-RESULT.
056400*
056500     IF       WS-RESULT-COUNT < 500
056600              ADD  1 TO WS-RESULT-COUNT
056700              ADD  1 TO WS-TAGS-EXTRACTED
056800              MOVE WS-TAG-TEXT    TO RR-TAG
056900              MOVE WS-TAG-PERIOD  TO RR-PERIOD-ID
057000              MOVE WS-TAG-ACCOUNT TO RR-ACCOUNT
057100              MOVE WS-EXTRACT-AMOUNT TO RR-AMOUNT
057200              MOVE PC-RECON-RESULT-RECORD
057300                   TO WS-RESULT-ENTRY (WS-RESULT-COUNT)
057400     END-IF.
057500*
057600 AA150-ADD-RESULT-EXIT.
057700     EXIT.
057800*
057900 AA045-LOG-FIRST-COL-ERROR.
058000*
058100     MOVE     WS-ROWS-READ TO WS-ROWS-READ-ED.
058200     MOVE     WS-COL       TO WS-COL-ED.
058300     MOVE     SPACES TO RE-MESSAGE.
058400     STRING   "ROW "            DELIMITED BY SIZE
058500              WS-ROWS-READ-ED    DELIMITED BY SIZE
058600              " COL "            DELIMITED BY SIZE
058700              WS-COL-ED          DELIMITED BY SIZE
058800              " - TAG FOUND IN FIRST COLUMN WITH NO VALUE"
058900                                 DELIMITED BY SIZE
059000              " TO THE LEFT"     DELIMITED BY SIZE
059100              INTO RE-MESSAGE.
059200     PERFORM  AA048-ADD-ERROR THRU AA048-ADD-ERROR-EXIT.
059300*
059400 AA045-LOG-FIRST-COL-ERROR-EXIT.
059500     EXIT.
059600*
059700 AA046-LOG-DUPLICATE-ERROR.
059800*
059900     MOVE     WS-ROWS-READ TO WS-ROWS-READ-ED.
060000     MOVE     WS-COL       TO WS-COL-ED.
060100     MOVE     SPACES TO RE-MESSAGE.
060200     STRING   "ROW "            DELIMITED BY SIZE
060300              WS-ROWS-READ-ED    DELIMITED BY SIZE
060400              " COL "            DELIMITED BY SIZE
060500              WS-COL-ED          DELIMITED BY SIZE
060600              " - DUPLICATE TAG FOUND" DELIMITED BY SIZE
060700              INTO RE-MESSAGE.
060800     PERFORM  AA048-ADD-ERROR THRU AA048-ADD-ERROR-EXIT.
060900*
061000 AA046-LOG-DUPLICATE-ERROR-EXIT.
061100     EXIT.
061200*
061300 AA047-LOG-EXTRACT-ERROR.
061400*
061500     MOVE     WS-ROWS-READ TO WS-ROWS-READ-ED.
061600     MOVE     WS-COL       TO WS-COL-ED.
061700     MOVE     SPACES TO RE-MESSAGE.
061800     STRING   "ROW "            DELIMITED BY SIZE
061900              WS-ROWS-READ-ED    DELIMITED BY SIZE
062000              " COL "            DELIMITED BY SIZE
062100              WS-COL-ED          DELIMITED BY SIZE
062200              " - COULD NOT EXTRACT NUMERIC VALUE"
062300                                 DELIMITED BY SIZE
062400              INTO RE-MESSAGE.
062500     PERFORM  AA048-ADD-ERROR THRU AA048-ADD-ERROR-EXIT.
062600*
062700 AA047-LOG-EXTRACT-ERROR-EXIT.
062800     EXIT.
062900*
063000 AA048-ADD-ERROR.
063100*
063200     IF       WS-ERROR-COUNT < 200
063300              ADD  1 TO WS-ERROR-COUNT
063400              ADD  1 TO WS-ERRORS-LOGGED
063500              MOVE PC-RECON-ERROR-RECORD
063600                   TO WS-ERROR-ENTRY (WS-ERROR-COUNT)
063700     END-IF.
063800*
063900 AA048-ADD-ERROR-EXIT.
064000     EXIT.
064100*
064200*****************************************************************
064300*    END OF FILE - APPLY THE PERIOD FILTER (IF ANY) AND WRITE
064400*    THE SURVIVING RESULTS AND THE ERROR LOG.
064500*****************************************************************
064600*
064700 AA060-WRITE-RESULTS.
064800*
064900     PERFORM  AA061-WRITE-ONE-RESULT
065000        THRU  AA061-WRITE-ONE-RESULT-EXIT
065100              VARYING WS-SUB FROM 1 BY 1
065200                UNTIL WS-SUB > WS-RESULT-COUNT.
065300     PERFORM  AA062-WRITE-ONE-ERROR
065400        THRU  AA062-WRITE-ONE-ERROR-EXIT
065500              VARYING WS-SUB FROM 1 BY 1
065600                UNTIL WS-SUB > WS-ERROR-COUNT.
065700*
065800 AA060-WRITE-RESULTS-EXIT.
065900     EXIT.
066000*
066100 AA061-WRITE-ONE-RESULT.
066200*
066300     MOVE     WS-RESULT-ENTRY (WS-SUB) TO PC-RECON-RESULT-RECORD.
066400     IF       NOT LK-FILTER-IS-ACTIVE
066500          OR  RR-PERIOD-ID = LK-PERIOD-FILTER
066600              WRITE PC-RECON-RESULT-RECORD
066700              ADD   1 TO WS-RESULT-WRITTEN
066800              ADD   RR-AMOUNT TO WS-CONTROL-TOTAL
066900     END-IF.
067000*
067100 AA061-WRITE-ONE-RESULT-EXIT.
067200     EXIT.
067300*
067400 AA062-WRITE-ONE-ERROR.
067500*
067600     MOVE     WS-ERROR-ENTRY (WS-SUB) TO PC-RECON-ERROR-RECORD.
067700     WRITE    PC-RECON-ERROR-RECORD.
067800*
067900 AA062-WRITE-ONE-ERROR-EXIT.
068000     EXIT.
068100*
068200 AA070-PRINT-REPORT.
068300*
068400     INITIATE PC-RECON-REPORT.
068500     GENERATE PC-RR-COLHEAD.
068600     PERFORM  AA071-PRINT-ONE-RESULT
068700        THRU  AA071-PRINT-ONE-RESULT-EXIT
068800              VARYING WS-SUB FROM 1 BY 1
068900                UNTIL WS-SUB > WS-RESULT-COUNT.
069000     IF       WS-ERROR-COUNT > ZERO
069100              GENERATE PC-RR-ERROR-HEAD
069200              PERFORM  AA072-PRINT-ONE-ERROR
069300                 THRU  AA072-PRINT-ONE-ERROR-EXIT
069400                       VARYING WS-SUB FROM 1 BY 1
069500                         UNTIL WS-SUB > WS-ERROR-COUNT.
069600     MOVE     "TAGS EXTRACTED" TO WS-RPT-LABEL.
069700     MOVE     WS-TAGS-EXTRACTED TO WS-RPT-COUNT.
069800     GENERATE PC-RR-SUMMARY.
069900     MOVE     "ERRORS LOGGED" TO WS-RPT-LABEL.
070000     MOVE     WS-ERRORS-LOGGED TO WS-RPT-COUNT.
070100     GENERATE PC-RR-SUMMARY.
070200     GENERATE PC-RR-FOOTER.
070300     TERMINATE PC-RECON-REPORT.
070400*
070500 AA070-PRINT-REPORT-EXIT.
070600     EXIT.
070700*
070800 AA071-PRINT-ONE-RESULT.
070900*
071000     MOVE     WS-RESULT-ENTRY (WS-SUB) TO PC-RECON-RESULT-RECORD.
071100     GENERATE PC-RR-RESULT.
071200*
071300 AA071-PRINT-ONE-RESULT-EXIT.
071400     EXIT.
071500*
071600 AA072-PRINT-ONE-ERROR.
071700*
071800     MOVE     WS-ERROR-ENTRY (WS-SUB) TO PC-RECON-ERROR-RECORD.
071900     GENERATE PC-RR-ERROR.
072000*
072100 AA072-PRINT-ONE-ERROR-EXIT.
072200     EXIT.
072300*
072400 AA080-CLOSE-FILES.
072500*
072600     CLOSE    RECON-EXTRACT-FILE.
072700     CLOSE    RECON-RESULT-FILE.
072800     CLOSE    RECON-ERROR-FILE.
072900     CLOSE    PRINT-FILE.
073000*
073100 AA080-CLOSE-FILES-EXIT.
073200     EXIT.
073300*
