000100*****************************************************
000200*                                                    *
000300*   Record Definition For Period Control File        *
000400*      Uses Pd-Id as key                             *
000500*****************************************************
000600* File size 56 bytes, padded to 60 by filler.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/02/26 vbc - Created.
001100* 06/02/26 vbc - Added Pd-Status 88-levels for close gate test.
001200*
001300 01  PC-PERIOD-RECORD.
001400     03  PD-ID                 PIC 9(4).
001500     03  PD-NAME               PIC X(20).
001600     03  PD-YEAR               PIC 9(4).
001700     03  PD-MONTH              PIC 9(2).
001800     03  PD-TARGET-CLOSE       PIC 9(8).
001900*                                 CCYYMMDD, ZERO = NONE SET YET
002000     03  PD-STATUS             PIC X(10).
002100         88  PD-STAT-OPEN          VALUE "OPEN".
002200         88  PD-STAT-CLOSED        VALUE "CLOSED".
002300     03  FILLER                PIC X(08).
002400*
