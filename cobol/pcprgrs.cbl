000100****************************************************************
000200*                 Period Summary / Progress Reporting           *
000300*            Uses RW (Report Writer for prints)                 *
000400****************************************************************
000500*
000600 IDENTIFICATION          DIVISION.
000700*================================
000800*
000900     PROGRAM-ID.         PCPRGRS.
001000     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM, 2/2/86.
001100     INSTALLATION.       APPLEWOOD COMPUTERS.
001200     DATE-WRITTEN.       2/2/86.
001300     DATE-COMPILED.
001400     SECURITY.           COPYRIGHT (C) 1976-2026 & LATER,
001500     -                   VINCENT BRYAN COEN.
001600*                         DISTRIBUTED UNDER THE GNU GENERAL
001700*                         PUBLIC LICENSE. SEE FILE COPYING.
001800*
001900*    REMARKS.            PERIOD SUMMARY / PROGRESS REPORT.
002000*                         THIS PROGRAM USES RW (REPORT WRITER).
002100*                         SEMI-SOURCED FROM VACPRINT.
002200*
002300*    VERSION.            SEE PROG-NAME IN WS.
002400*    CALLED MODULES.     NONE.
002500*    FUNCTIONS USED.     NONE.
002600*    FILES USED.         PCPERIOD.  PERIOD MASTER.
002700*                         PCTASK.    CLOSE TASK FILE.
002800*
002900* CHANGES:
003000* 2/2/86     vbc - 1.00 Created - started coding from empprint.
003100* 14/09/99   vbc - 1.04 Y2K - period year widened to 4 digits
003200*                      throughout, table subscripts unaffected.
003300* 03/03/09   vbc - Migration to Open Cobol v3.00.00.
003400* 05/02/26   vbc - 2.0.00 Rebuilt as PCPRGRS - Period Summary and
003500*                      Progress report, off of the old vacation
003600*                      report skeleton - ticket PCLOSE-012.
003700* 10/02/26   vbc -   .01 Added department breakdown and overdue
003800*                      / upcoming task lists - ticket PCLOSE-025.
003900* 14/02/26   vbc -   .02 Grand total footer now shows completed
004000*                      count alongside tasks read - PCLOSE-033.
004100*
004200****************************************************************
004300*
004400 ENVIRONMENT             DIVISION.
004500*================================
004600*
004700 CONFIGURATION           SECTION.
004800 SOURCE-COMPUTER.        IBM-370.
004900 OBJECT-COMPUTER.        IBM-370.
005000 SPECIAL-NAMES.          C01 IS TOP-OF-FORM
005100                         CLASS WS-ALPHA-CLASS IS "A" THRU "Z".
005200*
005300 INPUT-OUTPUT            SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT   PERIOD-FILE
005700              ASSIGN TO   "PCPERIOD"
005800              ORGANIZATION IS SEQUENTIAL
005900              FILE STATUS IS WS-PD-STATUS.
006000*
006100     SELECT   TASK-FILE
006200              ASSIGN TO   "PCTASK"
006300              ORGANIZATION IS SEQUENTIAL
006400              FILE STATUS IS WS-TK-STATUS.
006500*
006600     SELECT   PRINT-FILE
006700              ASSIGN TO   "PCSUMPRT"
006800              ORGANIZATION IS SEQUENTIAL
006900              FILE STATUS IS WS-PR-STATUS.
007000*
007100 DATA                    DIVISION.
007200*================================
007300 FILE SECTION.
007400*
007500 FD  PERIOD-FILE.
007600     COPY     "WSPCPER.COB".
007700*
007800 FD  TASK-FILE.
007900     COPY     "WSPCTASK.COB".
008000*
008100 FD  PRINT-FILE
008200     REPORT IS PC-SUMMARY-REPORT.
008300*
008400 WORKING-STORAGE         SECTION.
008500*-------------------------------
008600 77  PROG-NAME           PIC X(17) VALUE "PCPRGRS (2.0.00)".
008700*
008800 01  WS-FILE-STATUS-BLOCK.
008900     03  WS-PD-STATUS     PIC X(2).
009000         88  WS-PD-OK          VALUE "00".
009100     03  WS-TK-STATUS     PIC X(2).
009200         88  WS-TK-OK          VALUE "00".
009300     03  WS-PR-STATUS     PIC X(2).
009400         88  WS-PR-OK          VALUE "00".
009500*
009600 01  WS-FILE-STATUS-ALT REDEFINES WS-FILE-STATUS-BLOCK.
009700     03  WS-ALL-STATUS        PIC X(6).
009800*
009900 01  WS-SWITCHES.
010000     03  WS-PD-EOF-SW     PIC X       VALUE "N".
010100         88  WS-PD-AT-EOF     VALUE "Y".
010200     03  WS-TK-EOF-SW     PIC X       VALUE "N".
010300         88  WS-TK-AT-EOF     VALUE "Y".
010400     03  WS-PERIOD-FOUND-SW PIC X     VALUE "N".
010500         88  WS-PERIOD-FOUND  VALUE "Y".
010600     03  WS-DEPT-FOUND-SW   PIC X     VALUE "N".
010700         88  WS-DEPT-FOUND    VALUE "Y".
010800*
010900 01  WS-COUNTERS.
011000     03  WS-TOTAL-TASKS      COMP  PIC 9(5) VALUE ZERO.
011100     03  WS-COMPLETE-TASKS   COMP  PIC 9(5) VALUE ZERO.
011200     03  WS-PROGRESS-TASKS   COMP  PIC 9(5) VALUE ZERO.
011300     03  WS-NOTSTART-TASKS   COMP  PIC 9(5) VALUE ZERO.
011400     03  WS-OVERDUE-TASKS    COMP  PIC 9(5) VALUE ZERO.
011500     03  WS-DEPT-COUNT       COMP  PIC 9(3) VALUE ZERO.
011600     03  WS-OVERDUE-COUNT    COMP  PIC 9(3) VALUE ZERO.
011700     03  WS-UPCOMING-COUNT   COMP  PIC 9(3) VALUE ZERO.
011800     03  WS-DEPT-SUB         COMP  PIC 9(3) VALUE ZERO.
011900     03  WS-LIST-SUB         COMP  PIC 9(3) VALUE ZERO.
012000*
012100 01  WS-COMPLETION-PCT       PIC 999V99    VALUE ZERO.
012200*
012300 01  WS-DEPT-TABLE.
012400     03  WS-DEPT-ENTRY       OCCURS 50.
012500         05  WS-DEPT-NAME        PIC X(20).
012600         05  WS-DEPT-TOTAL       COMP  PIC 9(5).
012700         05  WS-DEPT-COMPLETE    COMP  PIC 9(5).
012800*
012900 01  WS-DEPT-REDEFINE REDEFINES WS-DEPT-TABLE.
013000     03  WS-DEPT-FLAT            PIC X(30)  OCCURS 50.
013100*
013200 01  WS-OVERDUE-TABLE.
013300     03  WS-OVERDUE-ENTRY    OCCURS 200.
013400         05  WS-OV-NAME          PIC X(40).
013500         05  WS-OV-DUE-DATE      PIC 9(8).
013600*
013700 01  WS-UPCOMING-TABLE.
013800     03  WS-UPCOMING-ENTRY   OCCURS 200.
013900         05  WS-UP-NAME          PIC X(40).
014000         05  WS-UP-DUE-DATE      PIC 9(8).
014100*
014200 01  WS-DAY-NUMBER-WORK.
014300     03  WS-DN-CCYY          PIC 9(4).
014400     03  WS-DN-MM            PIC 9(2).
014500     03  WS-DN-DD            PIC 9(2).
014600     03  WS-DN-LEAP-SW       PIC X       VALUE "N".
014700         88  WS-DN-IS-LEAP       VALUE "Y".
014800     03  WS-DN-MOD-QUOT      BINARY-LONG UNSIGNED.
014900     03  WS-DN-MOD-REM       BINARY-LONG UNSIGNED.
015000     03  WS-DN-RESULT        BINARY-LONG.
015100*
015200 01  WS-CUM-DAYS-LITERALS.
015300     03  FILLER          PIC 9(3)  VALUE 000.
015400     03  FILLER          PIC 9(3)  VALUE 031.
015500     03  FILLER          PIC 9(3)  VALUE 059.
015600     03  FILLER          PIC 9(3)  VALUE 090.
015700     03  FILLER          PIC 9(3)  VALUE 120.
015800     03  FILLER          PIC 9(3)  VALUE 151.
015900     03  FILLER          PIC 9(3)  VALUE 181.
016000     03  FILLER          PIC 9(3)  VALUE 212.
016100     03  FILLER          PIC 9(3)  VALUE 243.
016200     03  FILLER          PIC 9(3)  VALUE 273.
016300     03  FILLER          PIC 9(3)  VALUE 304.
016400     03  FILLER          PIC 9(3)  VALUE 334.
016500     03  FILLER          PIC 9(3)  VALUE 365.
016600*
016700 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LITERALS.
016800     03  WS-CUM-DAYS         PIC 9(3)  OCCURS 13.
016900*
017000 01  WS-RUN-DAY-NUMBER       BINARY-LONG  VALUE ZERO.
017100 01  WS-TARGET-DAY-NUMBER    BINARY-LONG  VALUE ZERO.
017200 01  WS-DAYS-UNTIL-CLOSE     PIC S9(5)    VALUE ZERO.
017300 01  WS-UPCOMING-LIMIT       PIC 9(8)     VALUE ZERO.
017400*
017500 01  WS-STATUS-LINE.
017600     03  WS-STATUS-LABEL     PIC X(14).
017700     03  WS-STATUS-COUNT     PIC 9(5).
017800*
017900 01  WS-PAGE-LINES           BINARY-CHAR UNSIGNED VALUE 56.
018000*
018100 REPORT                  SECTION.
018200*-------------------------------
018300*
018400 RD  PC-SUMMARY-REPORT
018500     CONTROL      FINAL
018600     PAGE LIMIT   WS-PAGE-LINES
018700     HEADING      1
018800     FIRST DETAIL 5
018900     LAST  DETAIL WS-PAGE-LINES.
019000*
019100 01  PC-SR-HEADING  TYPE PAGE HEADING.
019200     03  LINE   1.
019300         05  COL   1    PIC X(20)
019400                        VALUE "PERIOD SUMMARY REPORT".
019500         05  COL  60    PIC X(10)    VALUE "RUN DATE -".
019600         05  COL  71    PIC 9(8)     SOURCE LK-RUN-DATE.
019700     03  LINE   2.
019800         05  COL   1    PIC X(20)    SOURCE PD-NAME.
019900         05  COL  30    PIC X(10)    SOURCE PD-STATUS.
020000     03  LINE   3.
020100         05  COL   1    PIC X(14)    VALUE "TARGET CLOSE -".
020200         05  COL  16    PIC 9(8)     SOURCE PD-TARGET-CLOSE.
020300         05  COL  30    PIC X(19)    VALUE "DAYS UNTIL CLOSE - ".
020400         05  COL  50    PIC ----9    SOURCE WS-DAYS-UNTIL-CLOSE.
020500         05  FILLER     COL  56    PIC X(01)    VALUE SPACE.
020600*
020700 01  PC-SR-BODY1  TYPE DETAIL.
020800     03  LINE PLUS 2.
020900         05  COL   1    PIC X(14)    VALUE "TOTAL TASKS - ".
021000         05  COL  16    PIC ZZZZ9    SOURCE WS-TOTAL-TASKS.
021100         05  COL  25    PIC X(17)    VALUE "COMPLETION PCT - ".
021200         05  COL  43    PIC ZZ9.99   SOURCE WS-COMPLETION-PCT.
021300         05  FILLER     COL  49    PIC X(01)    VALUE SPACE.
021400*
021500 01  PC-SR-BODY2  TYPE DETAIL.
021600     03  LINE PLUS 1.
021700         05  COL   1    PIC X(14)    SOURCE WS-STATUS-LABEL.
021800         05  COL  16    PIC ZZZZ9    SOURCE WS-STATUS-COUNT.
021900         05  FILLER     COL  21    PIC X(01)    VALUE SPACE.
022000*
022100 01  PC-SR-BODY3-HEAD  TYPE DETAIL.
022200     03  LINE PLUS 2.
022300         05  COL   1    PIC X(30)    VALUE
022400             "DEPARTMENT            TOTAL  COMPLETE".
022500         05  FILLER     COL  31    PIC X(01)    VALUE SPACE.
022600*
022700 01  PC-SR-BODY3  TYPE DETAIL.
022800     03  LINE PLUS 1.
022900         05  COL   1    PIC X(20)
023000                        SOURCE WS-DEPT-NAME (WS-DEPT-SUB).
023100         05  COL  22    PIC ZZZZ9
023200                        SOURCE WS-DEPT-TOTAL (WS-DEPT-SUB).
023300         05  COL  31    PIC ZZZZ9
023400                        SOURCE WS-DEPT-COMPLETE (WS-DEPT-SUB).
023500         05  FILLER     COL  36    PIC X(01)    VALUE SPACE.
023600*
023700 01  PC-SR-BODY4-OVERDUE-HEAD  TYPE DETAIL.
023800     03  LINE PLUS 2.
023900         05  COL   1    PIC X(20)    VALUE "OVERDUE TASKS".
024000         05  FILLER     COL  21    PIC X(01)    VALUE SPACE.
024100*
024200 01  PC-SR-BODY4-OVERDUE  TYPE DETAIL.
024300     03  LINE PLUS 1.
024400         05  COL   1    PIC X(40)
024500                        SOURCE WS-OV-NAME (WS-LIST-SUB).
024600         05  COL  42    PIC 9(8)
024700                        SOURCE WS-OV-DUE-DATE (WS-LIST-SUB).
024800         05  FILLER     COL  50    PIC X(01)    VALUE SPACE.
024900*
025000 01  PC-SR-BODY4-UPCOMING-HEAD  TYPE DETAIL.
025100     03  LINE PLUS 2.
025200         05  COL   1    PIC X(20)    VALUE "UPCOMING TASKS".
025300         05  FILLER     COL  21    PIC X(01)    VALUE SPACE.
025400*
025500 01  PC-SR-BODY4-UPCOMING  TYPE DETAIL.
025600     03  LINE PLUS 1.
025700         05  COL   1    PIC X(40)
025800                        SOURCE WS-UP-NAME (WS-LIST-SUB).
025900         05  COL  42    PIC 9(8)
026000                        SOURCE WS-UP-DUE-DATE (WS-LIST-SUB).
026100         05  FILLER     COL  50    PIC X(01)    VALUE SPACE.
026200*
026300 01  PC-SR-FOOTER  TYPE CONTROL FOOTING FINAL.
026400     03  LINE PLUS 2.
026500         05  COL   1    PIC X(28)
026600                        VALUE "CONTROL TOTAL - TASKS READ -".
026700         05  COL  30    PIC ZZZZ9    SOURCE WS-TOTAL-TASKS.
026800         05  COL  37    PIC X(11)
026900                        VALUE "COMPLETED -".
027000         05  COL  49    PIC ZZZZ9    SOURCE WS-COMPLETE-TASKS.
027100         05  FILLER     COL  54    PIC X(01)    VALUE SPACE.
027200*
027300 LINKAGE                 SECTION.
027400*-----------------------------
027500*
027600 01  LK-RUN-PARMS.
027700     03  LK-TARGET-PERIOD-ID  PIC 9(4).
027800     03  LK-RUN-DATE          PIC 9(8).
027900*
028000 PROCEDURE DIVISION      USING LK-RUN-PARMS.
028100*=============================================
028200*
028300 AA010-MAIN-CONTROL.
028400*
028500     PERFORM  AA020-OPEN-FILES
028600        THRU  AA020-OPEN-FILES-EXIT.
028700     PERFORM  AA030-FIND-PERIOD
028800        THRU  AA030-FIND-PERIOD-EXIT.
028900     IF       WS-PERIOD-FOUND
029000              PERFORM  AA040-SCAN-TASKS
029100                 THRU  AA040-SCAN-TASKS-EXIT
029200              PERFORM  AA060-PRINT-SUMMARY
029300                 THRU  AA060-PRINT-SUMMARY-EXIT.
029400     PERFORM  AA070-CLOSE-FILES
029500        THRU  AA070-CLOSE-FILES-EXIT.
029600     GOBACK.
029700*
029800 AA010-MAIN-CONTROL-EXIT.
029900     EXIT.
030000*
030100 AA020-OPEN-FILES.
030200*
030300     OPEN     INPUT  PERIOD-FILE.
030400     OPEN     INPUT  TASK-FILE.
030500     OPEN     OUTPUT PRINT-FILE.
030600*
030700 AA020-OPEN-FILES-EXIT.
030800     EXIT.
030900*
031000 AA030-FIND-PERIOD.
031100*
031200     PERFORM  AA034-READ-ONE-PERIOD
031300        THRU  AA034-READ-ONE-PERIOD-EXIT
031400              UNTIL WS-PD-AT-EOF OR WS-PERIOD-FOUND.
031500*
031600     IF       WS-PERIOD-FOUND AND PD-TARGET-CLOSE NOT = ZERO
031700              PERFORM AA031-CALC-DAYS-UNTIL-CLOSE
031800                 THRU AA031-CALC-DAYS-UNTIL-CLOSE-EXIT.
031900*
032000 AA030-FIND-PERIOD-EXIT.
032100     EXIT.
032200*
032300 AA034-READ-ONE-PERIOD.
032400*
032500     READ     PERIOD-FILE
032600          AT END
032700               SET  WS-PD-AT-EOF TO TRUE
032800          NOT AT END
032900               IF   PD-ID = LK-TARGET-PERIOD-ID
033000                    SET WS-PERIOD-FOUND TO TRUE
033100               END-IF
033200     END-READ.
033300*
033400 AA034-READ-ONE-PERIOD-EXIT.
033500     EXIT.
033600*
033700 AA031-CALC-DAYS-UNTIL-CLOSE.
033800*
033900*    CONVERT BOTH DATES TO AN ABSOLUTE DAY NUMBER AND SUBTRACT -
034000*    A STRAIGHT DIGIT SUBTRACTION OF TWO CCYYMMDD FIELDS DOES
034100*    NOT GIVE A TRUE CALENDAR DIFFERENCE.
034200*
034300     MOVE     LK-RUN-DATE (1:4) TO WS-DN-CCYY.
034400     MOVE     LK-RUN-DATE (5:2) TO WS-DN-MM.
034500     MOVE     LK-RUN-DATE (7:2) TO WS-DN-DD.
034600     PERFORM  AA032-DAY-NUMBER
034700        THRU  AA032-DAY-NUMBER-EXIT.
034800     MOVE     WS-DN-RESULT TO WS-RUN-DAY-NUMBER.
034900*
035000     MOVE     PD-TARGET-CLOSE (1:4) TO WS-DN-CCYY.
035100     MOVE     PD-TARGET-CLOSE (5:2) TO WS-DN-MM.
035200     MOVE     PD-TARGET-CLOSE (7:2) TO WS-DN-DD.
035300     PERFORM  AA032-DAY-NUMBER
035400        THRU  AA032-DAY-NUMBER-EXIT.
035500     MOVE     WS-DN-RESULT TO WS-TARGET-DAY-NUMBER.
035600*
035700     COMPUTE  WS-DAYS-UNTIL-CLOSE =
035800              WS-TARGET-DAY-NUMBER - WS-RUN-DAY-NUMBER.
035900*
036000 AA031-CALC-DAYS-UNTIL-CLOSE-EXIT.
036100     EXIT.
036200*
036300 AA032-DAY-NUMBER.
036400*
036500*    ABSOLUTE DAY NUMBER SINCE A FIXED EPOCH, USING THE USUAL
036600*    365-DAY-YEAR PLUS LEAP-DAY-COUNT METHOD.
036700*
036800     MOVE     "N" TO WS-DN-LEAP-SW.
036900     DIVIDE   WS-DN-CCYY BY 4 GIVING WS-DN-MOD-QUOT
037000                               REMAINDER WS-DN-MOD-REM.
037100     IF       WS-DN-MOD-REM = ZERO
037200              MOVE "Y" TO WS-DN-LEAP-SW
037300              DIVIDE WS-DN-CCYY BY 100
037400                       GIVING WS-DN-MOD-QUOT
037500                       REMAINDER WS-DN-MOD-REM
037600              IF     WS-DN-MOD-REM = ZERO
037700                     DIVIDE WS-DN-CCYY BY 400
037800                              GIVING WS-DN-MOD-QUOT
037900                              REMAINDER WS-DN-MOD-REM
038000                     IF   WS-DN-MOD-REM NOT = ZERO
038100                          MOVE "N" TO WS-DN-LEAP-SW
038200                     END-IF
038300              END-IF
038400     END-IF.
038500*
038600     COMPUTE  WS-DN-RESULT = (WS-DN-CCYY - 1) * 365.
038700     DIVIDE   WS-DN-CCYY - 1 BY 4 GIVING WS-DN-MOD-QUOT.
038800     ADD      WS-DN-MOD-QUOT TO WS-DN-RESULT.
038900     DIVIDE   WS-DN-CCYY - 1 BY 100 GIVING WS-DN-MOD-QUOT.
039000     SUBTRACT WS-DN-MOD-QUOT FROM WS-DN-RESULT.
039100     DIVIDE   WS-DN-CCYY - 1 BY 400 GIVING WS-DN-MOD-QUOT.
039200     ADD      WS-DN-MOD-QUOT TO WS-DN-RESULT.
039300     ADD      WS-CUM-DAYS (WS-DN-MM) TO WS-DN-RESULT.
039400     IF       WS-DN-IS-LEAP AND WS-DN-MM > 2
039500              ADD 1 TO WS-DN-RESULT.
039600     ADD      WS-DN-DD TO WS-DN-RESULT.
039700*
039800 AA032-DAY-NUMBER-EXIT.
039900     EXIT.
040000*
040100 AA040-SCAN-TASKS.
040200*
040300     PERFORM  AA041-CALC-UPCOMING-LIMIT
040400        THRU  AA041-CALC-UPCOMING-LIMIT-EXIT.
040500*
040600     PERFORM  AA046-READ-ONE-TASK
040700        THRU  AA046-READ-ONE-TASK-EXIT
040800              UNTIL WS-TK-AT-EOF.
040900*
041000     IF       WS-TOTAL-TASKS = ZERO
041100              MOVE ZERO TO WS-COMPLETION-PCT
041200     ELSE
041300              COMPUTE WS-COMPLETION-PCT ROUNDED =
041400                      (WS-COMPLETE-TASKS / WS-TOTAL-TASKS) * 100.
041500*
041600 AA040-SCAN-TASKS-EXIT.
041700     EXIT.
041800*
041900 AA046-READ-ONE-TASK.
042000*
042100     READ     TASK-FILE
042200          AT END
042300               SET  WS-TK-AT-EOF TO TRUE
042400          NOT AT END
042500               IF   TK-PERIOD-ID = LK-TARGET-PERIOD-ID
042600                    PERFORM AA042-ACCUMULATE-ONE-TASK
042700                       THRU AA042-ACCUMULATE-ONE-TASK-EXIT
042800               END-IF
042900     END-READ.
043000*
043100 AA046-READ-ONE-TASK-EXIT.
043200     EXIT.
043300*
043400 AA041-CALC-UPCOMING-LIMIT.
043500*
043600*    RUN-DATE PLUS THREE CALENDAR DAYS, WALKED ONE DAY AT A
043700*    TIME THE SAME WAY PCDUDAT ROLLS A DUE DATE FORWARD.
043800*
043900     MOVE     LK-RUN-DATE (1:4) TO WS-DN-CCYY.
044000     MOVE     LK-RUN-DATE (5:2) TO WS-DN-MM.
044100     MOVE     LK-RUN-DATE (7:2) TO WS-DN-DD.
044200     PERFORM  AA043-ADD-ONE-DAY THRU AA043-ADD-ONE-DAY-EXIT
044300              3 TIMES.
044400     MOVE     WS-DN-CCYY TO WS-UPCOMING-LIMIT (1:4).
044500     MOVE     WS-DN-MM   TO WS-UPCOMING-LIMIT (5:2).
044600     MOVE     WS-DN-DD   TO WS-UPCOMING-LIMIT (7:2).
044700*
044800 AA041-CALC-UPCOMING-LIMIT-EXIT.
044900     EXIT.
045000*
045100 AA042-ACCUMULATE-ONE-TASK.
045200*
045300     ADD      1 TO WS-TOTAL-TASKS.
045400     IF       TK-STAT-COMPLETE
045500              ADD 1 TO WS-COMPLETE-TASKS
045600     ELSE
045700     IF       TK-STAT-IN-PROGRESS
045800              ADD 1 TO WS-PROGRESS-TASKS
045900     ELSE
046000              ADD 1 TO WS-NOTSTART-TASKS.
046100*
046200     IF       NOT TK-STAT-COMPLETE
046300          AND TK-DUE-DATE NOT = ZERO
046400          AND TK-DUE-DATE < LK-RUN-DATE
046500              ADD  1 TO WS-OVERDUE-TASKS
046600              IF   WS-OVERDUE-COUNT < 200
046700                   ADD  1 TO WS-OVERDUE-COUNT
046800                   MOVE TK-NAME
046900                        TO WS-OV-NAME (WS-OVERDUE-COUNT)
047000                   MOVE TK-DUE-DATE
047100                        TO WS-OV-DUE-DATE (WS-OVERDUE-COUNT)
047200              END-IF
047300     END-IF.
047400*
047500     IF       NOT TK-STAT-COMPLETE
047600          AND TK-DUE-DATE NOT = ZERO
047700          AND TK-DUE-DATE NOT < LK-RUN-DATE
047800          AND TK-DUE-DATE NOT > WS-UPCOMING-LIMIT
047900              IF   WS-UPCOMING-COUNT < 200
048000                   ADD  1 TO WS-UPCOMING-COUNT
048100                   MOVE TK-NAME
048200                        TO WS-UP-NAME (WS-UPCOMING-COUNT)
048300                   MOVE TK-DUE-DATE
048400                        TO WS-UP-DUE-DATE (WS-UPCOMING-COUNT)
048500              END-IF
048600     END-IF.
048700*
048800     PERFORM  AA044-ACCUMULATE-DEPARTMENT
048900        THRU  AA044-ACCUMULATE-DEPARTMENT-EXIT.
049000*
049100 AA042-ACCUMULATE-ONE-TASK-EXIT.
049200     EXIT.
049300*
049400 AA044-ACCUMULATE-DEPARTMENT.
049500*
049600*    BLANK DEPARTMENT GROUPS UNDER UNASSIGNED.  A SMALL LINEAR
049700*    TABLE SEARCH IS ALL THAT IS NEEDED - A PERIOD HOLDS AT
049800*    MOST A FEW DOZEN DEPARTMENTS.
049900*
050000     MOVE     "N" TO WS-DEPT-FOUND-SW.
050100     MOVE     1   TO WS-DEPT-SUB.
050200     PERFORM  AA044A-TEST-ONE-DEPARTMENT
050300        THRU  AA044A-TEST-ONE-DEPARTMENT-EXIT
050400              UNTIL WS-DEPT-SUB > WS-DEPT-COUNT OR WS-DEPT-FOUND.
050500*
050600     IF       NOT WS-DEPT-FOUND AND WS-DEPT-COUNT < 50
050700              ADD  1 TO WS-DEPT-COUNT
050800              MOVE WS-DEPT-COUNT TO WS-DEPT-SUB
050900              IF   TK-DEPARTMENT = SPACES
051000                   MOVE "UNASSIGNED"
051100                        TO WS-DEPT-NAME (WS-DEPT-SUB)
051200              ELSE
051300                   MOVE TK-DEPARTMENT
051400                        TO WS-DEPT-NAME (WS-DEPT-SUB)
051500              END-IF
051600              MOVE ZERO TO WS-DEPT-TOTAL (WS-DEPT-SUB)
051700              MOVE ZERO TO WS-DEPT-COMPLETE (WS-DEPT-SUB)
051800     END-IF.
051900*
052000     IF       WS-DEPT-FOUND OR WS-DEPT-COUNT < 50
052100              ADD 1 TO WS-DEPT-TOTAL (WS-DEPT-SUB)
052200              IF   TK-STAT-COMPLETE
052300                   ADD 1 TO WS-DEPT-COMPLETE (WS-DEPT-SUB)
052400              END-IF
052500     END-IF.
052600*
052700 AA044-ACCUMULATE-DEPARTMENT-EXIT.
052800     EXIT.
052900*
053000 AA044A-TEST-ONE-DEPARTMENT.
053100*
053200     IF       TK-DEPARTMENT = SPACES
053300              IF   WS-DEPT-NAME (WS-DEPT-SUB) = "UNASSIGNED"
053400                   MOVE "Y" TO WS-DEPT-FOUND-SW
053500              END-IF
053600     ELSE
053700              IF   WS-DEPT-NAME (WS-DEPT-SUB) = TK-DEPARTMENT
053800                   MOVE "Y" TO WS-DEPT-FOUND-SW
053900              END-IF
054000     END-IF.
054100*
054200     IF       NOT WS-DEPT-FOUND
054300              ADD  1 TO WS-DEPT-SUB
054400     END-IF.
054500*
054600 AA044A-TEST-ONE-DEPARTMENT-EXIT.
054700     EXIT.
054800*
054900 AA043-ADD-ONE-DAY.
055000*
055100     MOVE     "N" TO WS-DN-LEAP-SW.
055200     DIVIDE   WS-DN-CCYY BY 4 GIVING WS-DN-MOD-QUOT
055300                               REMAINDER WS-DN-MOD-REM.
055400     IF       WS-DN-MOD-REM = ZERO
055500              MOVE "Y" TO WS-DN-LEAP-SW
055600              DIVIDE WS-DN-CCYY BY 100 GIVING WS-DN-MOD-QUOT
055700                                 REMAINDER WS-DN-MOD-REM
055800              IF   WS-DN-MOD-REM = ZERO
055900                   DIVIDE WS-DN-CCYY BY 400 GIVING WS-DN-MOD-QUOT
056000                                      REMAINDER WS-DN-MOD-REM
056100                   IF   WS-DN-MOD-REM NOT = ZERO
056200                        MOVE "N" TO WS-DN-LEAP-SW
056300                   END-IF
056400              END-IF
056500     END-IF.
056600*
056700     IF       WS-DN-MM = 2 AND WS-DN-IS-LEAP
056800              IF   WS-DN-DD < 29
056900                   ADD 1 TO WS-DN-DD
057000              ELSE
057100                   MOVE 1 TO WS-DN-DD
057200                   ADD  1 TO WS-DN-MM
057300              END-IF
057400     ELSE
057500     COMPUTE  WS-DN-MOD-QUOT =
057600              WS-CUM-DAYS (WS-DN-MM + 1) - WS-CUM-DAYS (WS-DN-MM)
057700     IF       WS-DN-DD < WS-DN-MOD-QUOT
057800              ADD 1 TO WS-DN-DD
057900     ELSE
058000              MOVE 1 TO WS-DN-DD
058100              IF   WS-DN-MM = 12
058200                   MOVE 1 TO WS-DN-MM
058300                   ADD  1 TO WS-DN-CCYY
058400              ELSE
058500                   ADD  1 TO WS-DN-MM
058600              END-IF
058700     END-IF.
058800*
058900 AA043-ADD-ONE-DAY-EXIT.
059000     EXIT.
059100*
059200 AA060-PRINT-SUMMARY.
059300*
059400     INITIATE PC-SUMMARY-REPORT.
059500     GENERATE PC-SR-BODY1.
059600*
059700     MOVE     "NOT STARTED   " TO WS-STATUS-LABEL.
059800     MOVE     WS-NOTSTART-TASKS TO WS-STATUS-COUNT.
059900     GENERATE PC-SR-BODY2.
060000     MOVE     "IN PROGRESS   " TO WS-STATUS-LABEL.
060100     MOVE     WS-PROGRESS-TASKS TO WS-STATUS-COUNT.
060200     GENERATE PC-SR-BODY2.
060300     MOVE     "COMPLETE      " TO WS-STATUS-LABEL.
060400     MOVE     WS-COMPLETE-TASKS TO WS-STATUS-COUNT.
060500     GENERATE PC-SR-BODY2.
060600     MOVE     "OVERDUE       " TO WS-STATUS-LABEL.
060700     MOVE     WS-OVERDUE-TASKS TO WS-STATUS-COUNT.
060800     GENERATE PC-SR-BODY2.
060900*
061000     IF       WS-DEPT-COUNT > ZERO
061100              GENERATE PC-SR-BODY3-HEAD
061200              PERFORM AA061-PRINT-ONE-DEPT-LINE
061300                 THRU AA061-PRINT-ONE-DEPT-LINE-EXIT
061400                      VARYING WS-DEPT-SUB FROM 1 BY 1
061500                        UNTIL WS-DEPT-SUB > WS-DEPT-COUNT
061600     END-IF.
061700*
061800     IF       WS-OVERDUE-COUNT > ZERO
061900              GENERATE PC-SR-BODY4-OVERDUE-HEAD
062000              PERFORM AA062-PRINT-ONE-OVERDUE-LINE
062100                 THRU AA062-PRINT-ONE-OVERDUE-LINE-EXIT
062200                      VARYING WS-LIST-SUB FROM 1 BY 1
062300                        UNTIL WS-LIST-SUB > WS-OVERDUE-COUNT
062400     END-IF.
062500*
062600     IF       WS-UPCOMING-COUNT > ZERO
062700              GENERATE PC-SR-BODY4-UPCOMING-HEAD
062800              PERFORM AA063-PRINT-ONE-UPCOMING-LINE
062900                 THRU AA063-PRINT-ONE-UPCOMING-LINE-EXIT
063000                      VARYING WS-LIST-SUB FROM 1 BY 1
063100                        UNTIL WS-LIST-SUB > WS-UPCOMING-COUNT
063200     END-IF.
063300*
063400     TERMINATE PC-SUMMARY-REPORT.
063500*
063600 AA060-PRINT-SUMMARY-EXIT.
063700     EXIT.
063800*
063900 AA061-PRINT-ONE-DEPT-LINE.
064000     GENERATE PC-SR-BODY3.
064100 AA061-PRINT-ONE-DEPT-LINE-EXIT.
064200     EXIT.
064300*
064400 AA062-PRINT-ONE-OVERDUE-LINE.
064500     GENERATE PC-SR-BODY4-OVERDUE.
064600 AA062-PRINT-ONE-OVERDUE-LINE-EXIT.
064700     EXIT.
064800*
064900 AA063-PRINT-ONE-UPCOMING-LINE.
065000     GENERATE PC-SR-BODY4-UPCOMING.
065100 AA063-PRINT-ONE-UPCOMING-LINE-EXIT.
065200     EXIT.
065300*
065400 AA070-CLOSE-FILES.
065500*
065600     CLOSE    PERIOD-FILE.
065700     CLOSE    TASK-FILE.
065800     CLOSE    PRINT-FILE.
065900*
066000 AA070-CLOSE-FILES-EXIT.
066100     EXIT.
066200*
