000100*****************************************************
000200*                                                    *
000300*   Record Definition For Close Approval File         *
000400*      Uses Ap-Id as key                               *
000500*****************************************************
000600* File size 20 bytes, padded to 22 by filler.
000700*
000800* 04/02/26 vbc - Created.
000900*
001000 01  PC-APPROVAL-RECORD.
001100     03  AP-ID                 PIC 9(6).
001200     03  AP-PERIOD-ID          PIC 9(4).
001300     03  AP-STATUS             PIC X(10).
001400         88  AP-STAT-APPROVED      VALUE "APPROVED".
001500         88  AP-STAT-PENDING       VALUE "PENDING".
001600         88  AP-STAT-REJECTED      VALUE "REJECTED".
001650     03  FILLER                PIC X(02).
001700*
